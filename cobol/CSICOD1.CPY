000100******************************************************************
000200* COPYBOOK    : CSICOD1                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO PLANO DE ENTRADA CON LOS      *
000500*             : CODIGOS DE EMISORA (SIMBOLOS) A PROCESAR EN LA   *
000600*             : CORRIDA DE EXTRACCION Y NORMALIZACION DIARIA     *
000700* PROGRAMA(S) : CSIEX001, CSIAN001                               *
000800* ARCHIVO     : CSICODS                                          *
000900******************************************************************
001000*   19/03/1991 PEDR  CREACION DE LAYOUT ORIGINAL, 1 CAMPO CLAVE  *
001100*   07/11/1994 JLMV  SE AMPLIA FILLER PARA CAMPOS FUTUROS BOLSA  *
001150*   14/02/2010 GSOL  EL PROVEEDOR ENTREGA EL RENGLON SEPARADO    *
001160*             POR TABULADORES, NO POR COLUMNAS FIJAS. SE QUITA   *
001170*             EL CORTE DE 10 POSICIONES Y SE EXPONE EL RENGLON   *
001180*             CRUDO COMPLETO PARA QUE EL PROGRAMA LO PARTA CON   *
001190*             UNSTRING DELIMITADO POR X"09". VER SIS-07230.      *
001200******************************************************************
001300 01  REG-CSICOD1.
001400*        RENGLON CRUDO TAL COMO VIENE DEL PROVEEDOR DE           *
001500*        INFORMACION, SEPARADO POR TABULADORES (X"09"). EL       *
001510*        PROGRAMA QUE LO LEE LO PARTE CON UNSTRING PARA          *
001520*        AISLAR EL SIMBOLO O CODIGO DE EMISORA (PRIMER CAMPO)    *
001600     05  CODI-LINEA                    PIC X(78).                 GSOL1002
001700*        RELLENO DE CIERRE DE RENGLON, SIN USO EN ESTA CORRIDA   *
001900     05  FILLER                        PIC X(02).                 GSOL1002
