000100******************************************************************
000200* COPYBOOK    : CSICAL1                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE CALENDARIO BURSATIL. UN    *
000500*             : REGISTRO POR CADA FECHA EN QUE HUBO OPERACIONES  *
000600*             : EN LA BOLSA, USADO PARA REINDEXAR LAS SERIES DE  *
000700*             : PRECIOS DE CADA EMISORA A UN CALENDARIO COMUN    *
000800* PROGRAMA(S) : CSIEX001, CSINM001                               *
000900* ARCHIVO     : CSICALS                                          *
001000******************************************************************
001100*   12/06/1994 PEDR  CREACION DE LAYOUT DE CALENDARIO BURSATIL   *
001200******************************************************************
001300 01  REG-CSICAL1.
001400*        FECHA DE BOLSA EN FORMATO AAAA-MM-DD                    *
001500     05  CAL-FECHA                     PIC X(10).
001600     05  FILLER                        PIC X(70).
