000100******************************************************************
000200* COPYBOOK    : CSIPRC1                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : LAYOUT DEL MAESTRO INDEXADO DE PRECIOS DIARIOS   *
000500*             : (FIN DE DIA) POR EMISORA. LLAVE PRIMARIA ES LA   *
000600*             : COMBINACION SIMBOLO BOLSA + FECHA DE OPERACION   *
000700* PROGRAMA(S) : CSIEX001                                         *
000800* ARCHIVO     : CSIPREC                                          *
000900******************************************************************
001000*   05/05/1993 PEDR  CREACION LAYOUT MAESTRO DE PRECIOS          *
001100*   30/09/1997 JLMV  SE AGREGA CAMPO DE CIERRE AJUSTADO          *
001200*   11/01/1999 RCHV  REVISION Y2K, TRADE-DT VALIDADO A 8 DIGITOS *
001250*   15/02/2010 GSOL  SE ELIMINA PREC-TRADE-DT-R: REDEFINABA      *
001260*                    PREC-TRADE-DT A NIVEL 05 CUANDO EL CAMPO    *
001270*                    ESTA DECLARADO A NIVEL 10 (DENTRO DE        *
001280*                    PREC-LLAVE) - REDEFINES REQUIERE NIVELES    *
001290*                    IGUALES. EL DESGLOSE ANIO/MES/DIA NUNCA SE  *
001295*                    USO EN NINGUN PROGRAMA (LA VENTANA FIJA DE  *
001297*                    EXTRACCION SE ACOTA VIA EL CALENDARIO, NO   *
001298*                    AQUI). TICKET SIS-07255                     *
001300******************************************************************
001400 01  REG-CSIPRC1.
001500     05  PREC-LLAVE.
001600*        SIMBOLO EN FORMATO BOLSA (REST.PREFIJO)                 *
001700         10  PREC-WINDCODE             PIC X(10).
001800*        FECHA DE OPERACION AAAAMMDD                             *
001900         10  PREC-TRADE-DT             PIC 9(08).
002400     05  PREC-OPEN                     PIC S9(07)V9(04).
002500     05  PREC-HIGH                     PIC S9(07)V9(04).
002600     05  PREC-LOW                      PIC S9(07)V9(04).
002700     05  PREC-CLOSE                    PIC S9(07)V9(04).
002800     05  PREC-VOLUME                   PIC S9(13)V9(02).
002900     05  PREC-AMOUNT                   PIC S9(13)V9(02).
003000     05  PREC-ADJCLOSE                 PIC S9(07)V9(04).          JLMV9709
003100*        RESERVADO PARA CAMPOS FUTUROS DEL PROVEEDOR DE DATOS    *
003200     05  FILLER                        PIC X(10).
