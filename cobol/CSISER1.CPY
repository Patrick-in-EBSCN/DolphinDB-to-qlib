000100******************************************************************
000200* COPYBOOK    : CSISER1                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : TABLA DE TRABAJO EN MEMORIA CON LA SERIE DE      *
000500*             : PRECIOS DE UNA SOLA EMISORA YA REINDEXADA AL     *
000600*             : CALENDARIO BURSATIL COMPLETO (01/01/2008 A       *
000700*             : 01/08/2025). ES USADA POR EL PROCESO DE          *
000800*             : NORMALIZACION (VER CSINM001) PARA DEPURAR        *
000900*             : DUPLICADOS, VALIDAR VOLUMEN, CORREGIR ESCALA,    *
001000*             : CALCULAR VARIACION DIARIA Y FACTOR DE AJUSTE     *
001100* PROGRAMA(S) : CSINM001                                         *
001200******************************************************************
001300*   03/03/1998 JLMV  CREACION TABLA DE SERIE POR EMISORA         *
001400*   19/11/1998 RCHV  REVISION Y2K SOBRE CAMPOS DE FECHA          *
001500******************************************************************
001510*        LIMITE DE LA TABLA, EN CONCORDANCIA CON EL OCCURS DE     GSOL1002
001520*        WKS-SERIE-TABLA. SE USA PARA NO REBASAR LA TABLA AL      GSOL1002
001530*        REINDEXAR AL CALENDARIO BURSATIL (VER CSINM001)          GSOL1002
001540 77  WKS-SERIE-LIMITE              PIC 9(05) COMP VALUE 4600.     GSOL1002
001600 01  WKS-SERIE-CONTROL.
001700     05  WKS-SERIE-LONG                PIC 9(05) COMP VALUE ZERO.
001800     05  FILLER                        PIC X(05).
001900 01  WKS-SERIE-TABLA.
002000     05  WKS-SERIE-DATOS OCCURS 0 TO 4600 TIMES
002100             DEPENDING ON WKS-SERIE-LONG
002200             INDEXED BY WKS-J.
002300*        FECHA DE BOLSA TOMADA DEL CALENDARIO (AAAA-MM-DD)       *
002400         10  SER-FECHA                 PIC X(10).                 RCHV9811
002500*        INDICADOR DE SI LA EMISORA TRANSO EN ESTA FECHA         *
002600         10  SER-TIENE-DATO            PIC 9(01).
002700             88  SER-CON-DATO                    VALUE 1.
002800             88  SER-SIN-DATO                    VALUE 0.
002900         10  SER-OPEN                  PIC S9(07)V9(06).
003000         10  SER-HIGH                  PIC S9(07)V9(06).
003100         10  SER-LOW                   PIC S9(07)V9(06).
003200         10  SER-CLOSE                 PIC S9(07)V9(06).
003300         10  SER-VOLUMEN               PIC S9(13)V9(02).
003400*        INDICADOR DE VOLUMEN VALIDO (0 O NEGATIVO ES INVALIDO)  *
003500         10  SER-VOLUMEN-VALIDO        PIC 9(01).
003600             88  SER-VOL-OK                      VALUE 1.
003700             88  SER-VOL-MALO                    VALUE 0.
003800         10  SER-MONTO                 PIC S9(13)V9(02).
003900         10  SER-CIERRE-AJUSTADO       PIC S9(07)V9(04).
004000         10  SER-VARIACION             PIC S9(03)V9(06).
004100         10  SER-FACTOR                PIC S9(05)V9(06).
004200         10  FILLER                    PIC X(05).
