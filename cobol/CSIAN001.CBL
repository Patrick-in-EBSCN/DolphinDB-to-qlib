000100******************************************************************
000200* FECHA       : 22/02/1996                                       *
000300* PROGRAMADOR : JOSE LUIS MORA (JLMV)                            *
000400* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000500* PROGRAMA    : CSIAN001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CATALOGO DE SIMBOLOS DE EMISORAS Y LO     *
000800*             : ANALIZA DE FORMA INDEPENDIENTE DEL PROCESO DE    *
000900*             : EXTRACCION (CSIEX001): REFORMATEA CADA SIMBOLO,  *
001000*             : LO DEPURA DE DUPLICADOS Y CLASIFICA EL CATALOGO  *
001100*             : POR BOLSA DE ORIGEN (SHENZHEN/SHANGHAI/OTRAS),   *
001200*             : DEJANDO UN INFORME EN BITACORA PARA QUE EL       *
001300*             : ANALISTA DE DATOS VALIDE LA CALIDAD DEL CATALOGO *
001400*             : ANTES DE QUE CORRA LA EXTRACCION DIARIA          *
001500* ARCHIVOS    : CSICODS=E,CSIBIT=S,CSIERR=S                      *
001600* ACCION (ES) : A=ANALIZA, R=REPORTA                             *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 241172                                           *
001900* NOMBRE      : ANALISIS DEL CATALOGO DE SIMBOLOS CSI300         *
002000* DESCRIPCION : PROCESO DE VALIDACION PREVIA A LA EXTRACCION     *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. CSIAN001.
002400 AUTHOR. JOSE LUIS MORA.
002500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MERCADO DE VALORES.
002600 DATE-WRITTEN. 02/22/1996.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - CONFIDENCIAL - NO DISTRIBUIR.
002900******************************************************************
003000*                  B I T A C O R A   D E   C A M B I O S         *
003100******************************************************************
003200*   22/02/1996 JLMV  VERSION ORIGINAL DEL ANALIZADOR DE CATALOGO *
003300*   08/09/1996 RCHV  CORRECCION REFORMATEO SIMBOLOS SZ/SH, MISMA *
003400*                    CORRECCION APLICADA EN CSIEX001             *
003500*   19/11/1998 RCHV  REVISION GENERAL FECHAS PARA CONTINGENCIA   *
003600*                    DE CAMBIO DE SIGLO (PROYECTO Y2K)           *
003700*   06/01/1999 RCHV  PRUEBAS DE REGRESION Y2K, SIN HALLAZGOS     *
003800*   25/03/2001 MAOR  SE AGREGA CLASIFICACION POR BOLSA DE        *
003900*                    ORIGEN (SZ/SH/OTRAS), TICKET SIS-03415      *
004000*   14/10/2004 GSOL  SE AGREGA CONTEO DE PRIMEROS 10 SIMBOLOS    *
004100*                    DEL CATALOGO PARA MUESTREO RAPIDO           *
004110*   14/02/2010 GSOL  EL ARCHIVO DE CODIGOS LLEGA SEPARADO POR    *
004120*                    TABULADORES, SE PARTE CON UNSTRING (MISMA   *
004130*                    CORRECCION QUE EN CSIEX001). SE AMPLIA LA   *
004140*                    MUESTRA DE 10 A 20 SIMBOLOS A PETICION DEL  *
004150*                    ANALISTA DE DATOS. TICKET SIS-07230         *
004160*   15/02/2010 GSOL  400-CLASIFICAR-CATALOGO LEIA EL SUFIJO DE   *
004170*                    UN REDEFINES MAL DIMENSIONADO SOBRE EL      *
004180*                    SIMBOLO YA REFORMATEADO Y NUNCA CLASIFICABA *
004190*                    NADA COMO SZ/SH. SE CLASIFICA AHORA POR EL  *
004195*                    PREFIJO DEL SIMBOLO ORIGINAL (WKS-CAT-      *
004197*                    SIMBOLO-ORIG), IGUAL QUE 110-REFORMATEAR-   *
004199*                    CODIGO. TICKET SIS-07241                    *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     SWITCH-1 IS WKS-SW-REPROCESO
004800                 ON STATUS IS WKS-SW-REPROCESO-ON
004900                 OFF STATUS IS WKS-SW-REPROCESO-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CSICODS ASSIGN TO "CSICODS"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-CSICODS.
005500
005600     SELECT CSIBIT ASSIGN TO "CSIBIT"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-CSIBIT.
005900
006000     SELECT CSIERR ASSIGN TO "CSIERR"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-CSIERR.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CSICODS
006700     LABEL RECORDS ARE STANDARD.
006800     COPY CSICOD1.
006900
007000 FD  CSIBIT
007100     LABEL RECORDS ARE STANDARD.
007200 01  REG-CSIBIT.
007300     05  BIT-LINEA                 PIC X(78).
007400     05  FILLER                    PIC X(02).
007500
007600 FD  CSIERR
007700     LABEL RECORDS ARE STANDARD.
007800 01  REG-CSIERR.
007900     05  ERR-LINEA                 PIC X(78).
008000     05  FILLER                    PIC X(02).
008100
008200 WORKING-STORAGE SECTION.
008210*        LIMITE DE SIMBOLOS QUE SE LISTAN EN LA MUESTRA DE       GSOL1002
008220*        VALIDACION DEL CATALOGO (VER 810-LISTAR-MUESTRA)        GSOL1002
008230 77  WKS-CONT-MUESTRA-MAX          PIC 9(02) COMP VALUE 20.       GSOL1002
008300******************************************************************
008400*                  A R E A   D E   A R C H I V O S               *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     02  FS-CSICODS                PIC X(02) VALUE "00".
008800     02  FS-CSIBIT                 PIC X(02) VALUE "00".
008900     02  FS-CSIERR                 PIC X(02) VALUE "00".
009000     02  PROGRAMA                  PIC X(08) VALUE "CSIAN001".
009100     02  ARCHIVO                   PIC X(08).
009200     02  ACCION                    PIC X(01).
009300     02  LLAVE                     PIC X(20).
009400     02  FILLER                    PIC X(03).
009500
009600******************************************************************
009700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009800******************************************************************
009900 01  WKS-VARIABLES-TRABAJO.
009910*        CAMPO CLAVE YA AISLADO DEL RENGLON CRUDO POR UNSTRING    GSOL1002
009920*        DELIMITADO POR TABULADOR (VER 105-LEER-CODIGO-CRUDO)     GSOL1002
009930     02  WKS-CODI-CLAVE            PIC X(10) VALUE SPACES.        GSOL1002
010000     02  WKS-I                     PIC 9(02) COMP VALUE ZERO.
010100     02  WKS-K                     PIC 9(05) COMP VALUE ZERO.
010200     02  WKS-POS-PUNTO             PIC 9(02) COMP VALUE ZERO.
010300     02  WKS-PREFIJO               PIC X(02).
010400     02  WKS-RESTO                 PIC X(08).
010500     02  WKS-CODIGO-VALIDO         PIC 9(01) VALUE ZERO.
010600     02  WKS-CAT-SIMBOLO-STAGE     PIC X(10).
010650*       VISTA DEL SIMBOLO ORIGINAL (NO EL REFORMATEADO)           GSOL1003
010660*       USADA POR 400-CLASIFICAR-CATALOGO PARA LEER EL            GSOL1003
010670*       PREFIJO SZ/SH, NO EL SUFIJO REFORMATEADO                  GSOL1003
010700     02  WKS-SIMBOLO-CLASIF        PIC X(10).
010800     02  WKS-SIMBOLO-CLASIF-R REDEFINES WKS-SIMBOLO-CLASIF.       GSOL1003
010900         04  WKS-CLAS-PREFIJO      PIC X(02).                     GSOL1003
011000         04  WKS-CLAS-CUERPO       PIC X(08).                     GSOL1003
011100     02  WKS-DUPLICADO-SW          PIC 9(01) VALUE ZERO.
011200     02  WKS-MASCARA               PIC ZZ,ZZ9.
011300     02  WKS-MASCARA-PORC          PIC ZZ9.99.
011400     02  WKS-LINEA-BITACORA        PIC X(80).
011500     02  WKS-FECHA-SISTEMA         PIC 9(08).
011600     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         RCHV9811
011700         04  WKS-FS-ANIO           PIC 9(04).
011800         04  WKS-FS-MES            PIC 9(02).
011900         04  WKS-FS-DIA            PIC 9(02).
012000     02  WKS-HORA-SISTEMA          PIC 9(08).
012100     02  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
012200         04  WKS-HS-HORA           PIC 9(02).
012300         04  WKS-HS-MIN            PIC 9(02).
012400         04  WKS-HS-SEG            PIC 9(02).
012500         04  WKS-HS-CENT           PIC 9(02).
012600     02  FILLER                    PIC X(04).
012700
012800 01  WKS-FLAGS.
012900     02  WKS-FIN-CODIGOS-SW        PIC 9(01) VALUE ZERO.
013000         88  WKS-FIN-CODIGOS                 VALUE 1.
013100     02  WKS-SW-REPROCESO          PIC 9(01) VALUE ZERO.
013200         88  WKS-SW-REPROCESO-ON             VALUE 1.
013300         88  WKS-SW-REPROCESO-OFF            VALUE 0.
013400     02  FILLER                    PIC X(04).
013500
013600 01  WKS-CONT-CORRIDA.
013700     02  WKS-CONT-LEIDOS           PIC 9(05) COMP VALUE ZERO.
013800     02  WKS-CONT-UNICOS           PIC 9(05) COMP VALUE ZERO.
013900     02  WKS-CONT-DUPLICADOS       PIC 9(05) COMP VALUE ZERO.
014000     02  WKS-CONT-SZ               PIC 9(05) COMP VALUE ZERO.
014100     02  WKS-CONT-SH               PIC 9(05) COMP VALUE ZERO.
014200     02  WKS-CONT-OTRAS            PIC 9(05) COMP VALUE ZERO.
014300     02  FILLER                    PIC X(04).
014400
014500*   CATALOGO DE SIMBOLOS EN MEMORIA (MISMO LAYOUT QUE CSIEX001)
014600     COPY CSICODF.
014700
014800******************************************************************
014900*                P R O C E D U R E   D I V I S I O N             *
015000******************************************************************
015100 PROCEDURE DIVISION.
015200 000-MAIN SECTION.
015300     PERFORM 010-ABRIR-ARCHIVOS
015400     PERFORM 015-ESCRIBIR-BITACORA-INICIO
015500     PERFORM 100-CARGAR-CATALOGO-CODIGOS
015600         UNTIL WKS-FIN-CODIGOS
015700     PERFORM 400-CLASIFICAR-CATALOGO
015800         VARYING WKS-K FROM 1 BY 1
015900         UNTIL WKS-K > WKS-CATALOGO-LONG
016000     PERFORM 800-ESTADISTICAS
016100     PERFORM 900-CERRAR-ARCHIVOS
016200     STOP RUN.
016300 000-MAIN-E. EXIT.
016400
016500 010-ABRIR-ARCHIVOS SECTION.
016600     OPEN INPUT CSICODS
016700     IF FS-CSICODS NOT = "00"
016800        MOVE "CSICODS" TO ARCHIVO
016900        MOVE "A"       TO ACCION
017000        MOVE SPACES    TO LLAVE
017100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017200                               FS-CSICODS
017300        DISPLAY "*** ERROR AL ABRIR CSICODS - FS=" FS-CSICODS
017400                 " ***"
017500        MOVE 91 TO RETURN-CODE
017600        STOP RUN
017700     END-IF
017800     OPEN OUTPUT CSIBIT
017900     OPEN OUTPUT CSIERR
018000     IF FS-CSIBIT NOT = "00" OR FS-CSIERR NOT = "00"
018100        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE BITACORA "
018200                 "O ERRORES ***"
018300        MOVE 91 TO RETURN-CODE
018400        STOP RUN
018500     END-IF.
018600 010-ABRIR-ARCHIVOS-E. EXIT.
018700
018800 015-ESCRIBIR-BITACORA-INICIO SECTION.
018900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
019000     ACCEPT WKS-HORA-SISTEMA FROM TIME
019100     STRING "CSIAN001 INICIO ANALISIS DE CATALOGO " DELIMITED BY
019200               SIZE
019300            WKS-FECHA-SISTEMA DELIMITED BY SIZE
019400            " "                DELIMITED BY SIZE
019500            WKS-HORA-SISTEMA   DELIMITED BY SIZE
019600            INTO WKS-LINEA-BITACORA
019700     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA.
019800 015-ESCRIBIR-BITACORA-INICIO-E. EXIT.
019900
020000******************************************************************
020100*   100/105/110/111/120/121 - MISMA LOGICA DE LECTURA, FILTRO    *
020200*   DE ENCABEZADO, REFORMATEO Y DEPURACION DE DUPLICADOS QUE     *
020300*   CSIEX001, DUPLICADA AQUI PORQUE ESTE PROGRAMA CORRE POR      *
020400*   SEPARADO COMO VALIDACION PREVIA DEL CATALOGO                *
020500******************************************************************
020600 100-CARGAR-CATALOGO-CODIGOS SECTION.
020700     PERFORM 105-LEER-CODIGO-CRUDO
020800     IF NOT WKS-FIN-CODIGOS
020900        ADD 1 TO WKS-CONT-LEIDOS
021000        PERFORM 110-REFORMATEAR-CODIGO
021100        IF WKS-CODIGO-VALIDO = 1
021200           PERFORM 120-INSERTAR-CODIGO-TABLA
021300        END-IF
021400     END-IF.
021500 100-CARGAR-CATALOGO-CODIGOS-E. EXIT.
021600
021700 105-LEER-CODIGO-CRUDO SECTION.
021800     READ CSICODS
021900         AT END
022000            SET WKS-FIN-CODIGOS TO TRUE
022100     END-READ
022110     IF NOT WKS-FIN-CODIGOS                                       GSOL1002
022120*        EL RENGLON LLEGA SEPARADO POR TABULADOR, NO POR          GSOL1002
022130*        COLUMNAS FIJAS. SE AISLA LA CLAVE ANTES DE VALIDAR       GSOL1002
022140*        ENCABEZADOS. SIS-07230                                   GSOL1002
022150        UNSTRING CODI-LINEA DELIMITED BY X"09"                    GSOL1002
022160           INTO WKS-CODI-CLAVE                                    GSOL1002
022170        END-UNSTRING                                              GSOL1002
022180     END-IF                                                       GSOL1002
022200     IF NOT WKS-FIN-CODIGOS
022300        IF WKS-CODI-CLAVE = SPACES                                GSOL1002
022400           OR WKS-CODI-CLAVE = "SYMBOL"                           GSOL1002
022500           OR WKS-CODI-CLAVE = "Symbol"                           GSOL1002
022600           OR WKS-CODI-CLAVE = "symbol"                           GSOL1002
022700           OR WKS-CODI-CLAVE = "TICKER"                           GSOL1002
022800           OR WKS-CODI-CLAVE = "Ticker"                           GSOL1002
022900           OR WKS-CODI-CLAVE = "ticker"                           GSOL1002
022950*           EL PROVEEDOR TAMBIEN MANDA EL ENCABEZADO EN           GSOL1004
022960*           CHINO (DAI3MA3, "CODIGO"). SE COMPARA CONTRA EL       GSOL1004
022970*           LITERAL HEXADECIMAL UTF-8 PARA NO DEPENDER DE LA      GSOL1004
022980*           PAGINA DE CODIGOS DEL COMPILADOR. TICKET SIS-07255    GSOL1004
022990           OR WKS-CODI-CLAVE = X"E4BBA3E7A081"                    GSOL1004
023100           GO TO 105-LEER-CODIGO-CRUDO
023200        END-IF
023300     END-IF.
023400 105-LEER-CODIGO-CRUDO-E. EXIT.
023500
023600 110-REFORMATEAR-CODIGO SECTION.                                  RCHV9609
023700     MOVE 0 TO WKS-POS-PUNTO
023800     PERFORM 111-BUSCAR-PUNTO
023900         VARYING WKS-I FROM 1 BY 1
024000         UNTIL WKS-I > 10 OR WKS-POS-PUNTO NOT = 0
024100     IF WKS-POS-PUNTO NOT = 0
024200        MOVE WKS-CODI-CLAVE TO WKS-CAT-SIMBOLO-STAGE              GSOL1002
024300     ELSE
024400        MOVE WKS-CODI-CLAVE (1:2) TO WKS-PREFIJO                  GSOL1002
024500        MOVE WKS-CODI-CLAVE (3:8) TO WKS-RESTO                    GSOL1002
024600        IF (WKS-PREFIJO = "SZ" OR WKS-PREFIJO = "SH")
024700           AND WKS-RESTO NOT = SPACES
024800           STRING WKS-RESTO   DELIMITED BY SPACE
024900                  "."         DELIMITED BY SIZE
025000                  WKS-PREFIJO DELIMITED BY SIZE
025100                  INTO WKS-CAT-SIMBOLO-STAGE
025200        ELSE
025300           MOVE WKS-CODI-CLAVE TO WKS-CAT-SIMBOLO-STAGE           GSOL1002
025400        END-IF
025500     END-IF
025600     MOVE 1 TO WKS-CODIGO-VALIDO.
025700 110-REFORMATEAR-CODIGO-E. EXIT.
025800
025900 111-BUSCAR-PUNTO SECTION.
026000     IF WKS-CODI-CLAVE (WKS-I:1) = "."                            GSOL1002
026100        MOVE WKS-I TO WKS-POS-PUNTO
026200     END-IF.
026300 111-BUSCAR-PUNTO-E. EXIT.
026400
026500 120-INSERTAR-CODIGO-TABLA SECTION.                               
026600     MOVE 0 TO WKS-DUPLICADO-SW                                   
026700*        LA BUSQUEDA DE DUPLICADOS SE HACE CON SEARCH SOBRE LA    GSOL1004
026800*        TABLA INDEXADA POR WKS-K, EN LUGAR DEL PERFORM VARYING   GSOL1004
026900*        ANTERIOR, PARA USAR EL VERBO DE BUSQUEDA DEL LENGUAJE.   GSOL1004
027000*        LA TABLA NO QUEDA ORDENADA POR SIMBOLO (SE INSERTA EN    GSOL1004
027100*        ORDEN DE LLEGADA), POR LO QUE ES SEARCH SECUENCIAL Y     GSOL1004
027200*        NO SEARCH ALL. TICKET SIS-07255                          GSOL1004
027300     SET WKS-K TO 1                                               
027400     SEARCH WKS-CATALOGO-DATOS                                    
027500         AT END                                                   
027600             MOVE 0 TO WKS-DUPLICADO-SW                           
027700         WHEN WKS-CAT-SIMBOLO-FMT (WKS-K) = WKS-CAT-SIMBOLO-STAGE 
027800             MOVE 1 TO WKS-DUPLICADO-SW                           
027900     END-SEARCH                                                   
028000     IF WKS-DUPLICADO-SW = 1                                      
028100        ADD 1 TO WKS-CONT-DUPLICADOS                              
028200     ELSE                                                         
028300        IF WKS-CATALOGO-LONG NOT < WKS-CATALOGO-LIMITE            GSOL1002
028400           GO TO 120-INSERTAR-CODIGO-TABLA-E                      GSOL1002
028500        END-IF                                                    GSOL1002
028600        ADD 1 TO WKS-CATALOGO-LONG                                
028700        MOVE WKS-CAT-SIMBOLO-STAGE                                
028800                          TO WKS-CAT-SIMBOLO-FMT (WKS-CATALOGO-   
028900                                                   LONG)          
029000        MOVE WKS-CODI-CLAVE                                       GSOL1002
029100                          TO WKS-CAT-SIMBOLO-ORIG (WKS-CATALOGO-  GSOL1002
029200                                                    LONG)         
029300        MOVE SPACES       TO WKS-CAT-FECHA-INICIO (WKS-CATALOGO-  
029400                                                    LONG)         
029500        MOVE SPACES       TO WKS-CAT-FECHA-FIN    (WKS-CATALOGO-  
029600                                                    LONG)         
029700        ADD 1 TO WKS-CONT-UNICOS                                  
029800     END-IF.                                                      
029900 120-INSERTAR-CODIGO-TABLA-E. EXIT.                               
030000
030100******************************************************************
030200*   400 - CLASIFICA CADA SIMBOLO YA UNICO DEL CATALOGO POR BOLSA *
030300*   DE ORIGEN, TOMANDO EL PREFIJO SZ / SH DEL SIMBOLO ORIGINAL   *
030400*   (WKS-CAT-SIMBOLO-ORIG), NO DEL SIMBOLO YA REFORMATEADO       *
030500*        ANTES SE LEIA EL SUFIJO DE WKS-SIMBOLO-CLASIF-R, UN     GSOL1003
030600*        REDEFINES DEL SIMBOLO YA REFORMATEADO (RESTO.PREFIJO,   GSOL1003
030700*        9 CARACTERES EN UN CAMPO X(10)) MAL DIMENSIONADO PARA   GSOL1003
030800*        ALCANZAR AL PREFIJO, POR LO QUE NUNCA CLASIFICABA SZ/SH GSOL1003
030900*        AHORA SE TOMA EL PREFIJO DIRECTO DEL SIMBOLO ORIGINAL,  GSOL1003
031000*        IGUAL QUE LO HACE 110-REFORMATEAR-CODIGO. TICKET SIS-07241
031100******************************************************************
031200 400-CLASIFICAR-CATALOGO SECTION.                                 SIS03415
031300     MOVE WKS-CAT-SIMBOLO-ORIG (WKS-K) TO WKS-SIMBOLO-CLASIF      GSOL1003
031400     IF WKS-CLAS-PREFIJO = "SZ"                                   GSOL1003
031500        ADD 1 TO WKS-CONT-SZ
031600     ELSE
031700        IF WKS-CLAS-PREFIJO = "SH"                                GSOL1003
031800           ADD 1 TO WKS-CONT-SH
031900        ELSE
032000           ADD 1 TO WKS-CONT-OTRAS
032100        END-IF
032200     END-IF.
032300 400-CLASIFICAR-CATALOGO-E. EXIT.
032400
032500******************************************************************
032600*   800 - INFORME DE ANALISIS DEL CATALOGO EN BITACORA/CONSOLA   *
032700******************************************************************
032800 800-ESTADISTICAS SECTION.
032900     DISPLAY "*******************************************"
033000     DISPLAY "*** CSIAN001 - ANALISIS DE CATALOGO CSI300 ***"
033100     MOVE WKS-CONT-LEIDOS TO WKS-MASCARA
033200     DISPLAY "*** REGISTROS LEIDOS      : " WKS-MASCARA " ***"
033300     MOVE WKS-CONT-UNICOS TO WKS-MASCARA
033400     DISPLAY "*** SIMBOLOS UNICOS       : " WKS-MASCARA " ***"
033500     MOVE WKS-CONT-DUPLICADOS TO WKS-MASCARA
033600     DISPLAY "*** SIMBOLOS DUPLICADOS   : " WKS-MASCARA " ***"
033700     MOVE WKS-CONT-SZ TO WKS-MASCARA
033800     DISPLAY "*** BOLSA SHENZHEN (.SZ)  : " WKS-MASCARA " ***"
033900     MOVE WKS-CONT-SH TO WKS-MASCARA
034000     DISPLAY "*** BOLSA SHANGHAI (.SH)  : " WKS-MASCARA " ***"
034100     MOVE WKS-CONT-OTRAS TO WKS-MASCARA
034200     DISPLAY "*** OTRAS BOLSAS / SIN SUFIJO : " WKS-MASCARA
034300             " ***"
034400     DISPLAY "*******************************************"
034500     PERFORM 810-LISTAR-MUESTRA
034600         VARYING WKS-K FROM 1 BY 1
034700         UNTIL WKS-K > WKS-CATALOGO-LONG                          GSOL1002
034800            OR WKS-K > WKS-CONT-MUESTRA-MAX.                      GSOL1002
034900 800-ESTADISTICAS-E. EXIT.
035000
035100 810-LISTAR-MUESTRA SECTION.                                      GSOL0410
035200     DISPLAY "*** MUESTRA " WKS-K ": "
035300             WKS-CAT-SIMBOLO-ORIG (WKS-K) " -> "
035400             WKS-CAT-SIMBOLO-FMT (WKS-K).
035500 810-LISTAR-MUESTRA-E. EXIT.
035600
035700******************************************************************
035800*   900 - CIERRE DE ARCHIVOS DEL ANALIZADOR                     *
035900******************************************************************
036000 900-CERRAR-ARCHIVOS SECTION.
036100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
036200     ACCEPT WKS-HORA-SISTEMA FROM TIME
036300     STRING "CSIAN001 FIN ANALISIS DE CATALOGO      " DELIMITED
036400               BY SIZE
036500            WKS-FECHA-SISTEMA DELIMITED BY SIZE
036600            " "                DELIMITED BY SIZE
036700            WKS-HORA-SISTEMA   DELIMITED BY SIZE
036800            INTO WKS-LINEA-BITACORA
036900     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA
037000     CLOSE CSICODS CSIBIT CSIERR.
037100 900-CERRAR-ARCHIVOS-E. EXIT.
