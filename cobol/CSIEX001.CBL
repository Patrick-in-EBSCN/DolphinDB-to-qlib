000100******************************************************************
000200* FECHA       : 14/08/1993                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000500* PROGRAMA    : CSIEX001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CATALOGO DE SIMBOLOS DE EMISORAS, LO      *
000800*             : DEPURA DE DUPLICADOS, EXTRAE PARA CADA UNO SU    *
000900*             : SERIE DE PRECIOS FIN DE DIA DEL MAESTRO CSIPREC, *
001000*             : INVOCA LA NORMALIZACION (CSINM001) Y GRABA UN    *
001100*             : ARCHIVO DE SALIDA POR EMISORA. LOS SIMBOLOS QUE  *
001200*             : NO PUEDEN EXTRAERSE O NORMALIZARSE SE REGISTRAN  *
001300*             : EN EL ARCHIVO DE CODIGOS FALLIDOS                *
001400* ARCHIVOS    : CSICODS=E,CSICALS=E,CSIPREC=E,CSISAL=S,CSIBIT=S  *
001500*             : CSIERR=S,CSIFAL=S                                *
001600* ACCION (ES) : E=EXTRAE, N=NORMALIZA, R=REPORTA                 *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 241170                                           *
001900* NOMBRE      : EXTRACCION Y NORMALIZACION DIARIA CSI300         *
002000* DESCRIPCION : PROCESO PRINCIPAL DEL LOTE                       *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. CSIEX001.
002400 AUTHOR. ERICK RAMIREZ.
002500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MERCADO DE VALORES.
002600 DATE-WRITTEN. 08/14/1993.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - CONFIDENCIAL - NO DISTRIBUIR.
002900******************************************************************
003000*                  B I T A C O R A   D E   C A M B I O S         *
003100******************************************************************
003200*   14/08/1993 PEDR  VERSION ORIGINAL DEL PROCESO DE EXTRACCION  *
003300*   02/02/1994 PEDR  SE AGREGA VALIDACION DE ENCABEZADO EN       *
003400*                    ARCHIVO DE CODIGOS (SYMBOL/TICKER/CODIGO)   *
003500*   19/11/1994 JLMV  SE AGREGA BITACORA DE CORRIDA (CSIBIT)      *
003600*   30/06/1995 JLMV  SE AGREGA ARCHIVO DE CODIGOS FALLIDOS       *
003700*   11/03/1996 PEDR  SE CAMBIA CATALOGO A TABLA EN MEMORIA POR   *
003800*                    VOLUMEN CRECIENTE DE EMISORAS               *
003900*   08/09/1996 RCHV  CORRECCION REFORMATEO SIMBOLOS SZ/SH        *
004000*   17/01/1997 JLMV  SE AGREGA ARCHIVO DE ERRORES SEPARADO DE    *
004100*                    LA BITACORA A PETICION DE OPERACIONES       *
004200*   25/07/1997 PEDR  SE AMPLIA TABLA DE CATALOGO A 2000 EMISORAS *
004300*   04/02/1998 RCHV  SE AJUSTA FALLA DE APERTURA DE SALIDA PARA  *
004400*                    NO ABORTAR TODA LA CORRIDA POR UNA EMISORA  *
004500*   19/11/1998 RCHV  REVISION GENERAL FECHAS PARA CONTINGENCIA   *
004600*                    DE CAMBIO DE SIGLO (PROYECTO Y2K)           *
004700*   06/01/1999 RCHV  PRUEBAS DE REGRESION Y2K SOBRE BITACORA     *
004800*                    Y ARCHIVO DE FALLIDOS, SIN HALLAZGOS        *
004900*   14/09/2001 MAOR  SE AGREGA PORCENTAJE DE EXITO EN            *
005000*                    ESTADISTICAS FINALES, TICKET SIS-04417      *
005100*   23/05/2004 GSOL  SE AJUSTA LLAVE DE START EN CSIPREC PARA    *
005200*                    EMISORAS SIN REGISTROS, TICKET SIS-06132    *
005300*   30/03/2007 GSOL  SE AGREGA CONTEO DE VOLUMENES INVALIDOS EN  *
005400*                    EL RESUMEN, PETICION DE ANALISIS DE RIESGO  *
005500*   12/11/2009 GSOL  SE AGREGA ESTADISTICA DE NULOS POR COLUMNA  *
005600*                    Y SE CONDICIONA EL PORCENTAJE DE EXITO A    *
005700*                    QUE HAYA FALLIDOS, TICKET SIS-07214         *
005710*   14/02/2010 GSOL  EL ARCHIVO DE CODIGOS AHORA LLEGA SEPARADO  *
005720*                    POR TABULADORES. SE PARTE CON UNSTRING EN   *
005730*                    LUGAR DE CORTAR POSICIONES FIJAS, PUES SE   *
005740*                    CORROMPIA EL SIMBOLO DE 8 POSICIONES        *
005750*                    (SZ/SH). SE CORRIGEN TAMBIEN DOS VALIDACIO- *
005760*                    NES DE FILE STATUS INCOMPLETAS AL ABRIR     *
005770*                    ARCHIVOS. TICKET SIS-07230                  *
005780*   15/02/2010 GSOL  SE AGREGA BITACORA DE INICIO/FIN POR EMISORA*
005790*                    Y CONTEO DE CATALOGO CARGADO, Y SE AGREGA   *
005791*                    ENCABEZADO AL ARCHIVO DE SALIDA POR EMISORA *
005792*                    A PETICION DE OPERACION. TICKET SIS-07230   *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     SWITCH-1 IS WKS-SW-REPROCESO
006400                 ON STATUS IS WKS-SW-REPROCESO-ON
006500                 OFF STATUS IS WKS-SW-REPROCESO-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CSICODS ASSIGN TO CSICODS
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-CSICODS.
007100
007200     SELECT CSICALS ASSIGN TO CSICALS
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-CSICALS.
007500
007600     SELECT CSIPREC ASSIGN TO CSIPREC
007700            ORGANIZATION IS INDEXED
007800            ACCESS       IS DYNAMIC
007900            RECORD KEY   IS PREC-LLAVE
008000            FILE STATUS  IS FS-CSIPREC
008100                            FSE-CSIPREC.
008200
008300     SELECT CSISAL  ASSIGN TO WKS-NOMBRE-SALIDA
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-CSISAL.
008600
008700     SELECT CSIBIT  ASSIGN TO CSIBIT
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-CSIBIT.
009000
009100     SELECT CSIERR  ASSIGN TO CSIERR
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS FS-CSIERR.
009400
009500     SELECT CSIFAL  ASSIGN TO CSIFAL
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS FS-CSIFAL.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100******************************************************************
010200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010300******************************************************************
010400*   ARCHIVO DE ENTRADA CON LOS SIMBOLOS A PROCESAR
010500 FD  CSICODS.
010600     COPY CSICOD1.
010700*   CALENDARIO BURSATIL DE ENTRADA
010800 FD  CSICALS.
010900     COPY CSICAL1.
011000*   MAESTRO INDEXADO DE PRECIOS FIN DE DIA
011100 FD  CSIPREC.
011200     COPY CSIPRC1.
011300*   SALIDA NORMALIZADA, UN ARCHIVO POR EMISORA
011400 FD  CSISAL.
011500     COPY CSIOUT1.
011600*   BITACORA DE LA CORRIDA
011700 FD  CSIBIT.                                                      JLMV9411
011800 01  REG-CSIBIT.
011900     05  BIT-LINEA                     PIC X(78).
012000     05  FILLER                        PIC X(02).
012100*   ERRORES DE EXTRACCION Y NORMALIZACION
012200 FD  CSIERR.                                                      JLMV9701
012300 01  REG-CSIERR.
012400     05  ERR-LINEA                     PIC X(78).
012500     05  FILLER                        PIC X(02).
012600*   CODIGOS QUE NO PUDIERON PROCESARSE
012700 FD  CSIFAL.                                                      JLMV9506
012800     COPY CSIFLD1.
012900
013000 WORKING-STORAGE SECTION.
013010******************************************************************
013020*   RENGLONES DE CONTROL SUELTOS PARA BITACORA DE CORRIDA        *
013030******************************************************************
013040*        LIMITE DE SIMBOLOS QUE SE RELACIONAN EN LA BITACORA AL   GSOL1002
013050*        CARGAR EL CATALOGO (BATCH FLOW, PASO 1 DEL EXTRACTOR)    GSOL1002
013060  77  WKS-CONT-MUESTRA-MAX          PIC 9(02) COMP VALUE 10.      GSOL1002
013070*        ENCABEZADO DEL ARCHIVO DE SALIDA POR EMISORA (CSI-SAL-   GSOL1002
013080*        IDA), UNA SOLA VEZ ANTES DE LOS RENGLONES DE DATOS       GSOL1002
013090      77  WKS-CSV-ENCABEZADO            PIC X(138) VALUE          GSOL1002
013091      "FECHA,SIMBOLO,APERTURA,MAXIMO,MINIMO,CIERRE,VOLUMEN,MONTO, GSOL1002
013092-    "CIERRE_AJUSTADO,VARIACION,FACTOR".                          GSOL1002
013100******************************************************************
013200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013300******************************************************************
013400 01  WKS-FS-STATUS.
013500     02  FS-CSICODS                PIC 9(02) VALUE ZEROES.
013600     02  FS-CSICALS                PIC 9(02) VALUE ZEROES.
013700     02  FS-CSIPREC                PIC 9(02) VALUE ZEROES.
013800     02  FSE-CSIPREC.
013900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
014000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
014200     02  FS-CSISAL                 PIC 9(02) VALUE ZEROES.
014300     02  FS-CSIBIT                 PIC 9(02) VALUE ZEROES.
014400     02  FS-CSIERR                 PIC 9(02) VALUE ZEROES.
014500     02  FS-CSIFAL                 PIC 9(02) VALUE ZEROES.
014600*      VARIABLES RUTINA DE FSE
014700     02  PROGRAMA                  PIC X(08) VALUE "CSIEX001".
014800     02  ARCHIVO                   PIC X(08) VALUE SPACES.
014900     02  ACCION                    PIC X(10) VALUE SPACES.
015000     02  LLAVE                     PIC X(32) VALUE SPACES.
015100     02  FILLER                    PIC X(04) VALUE SPACES.
015200
015300******************************************************************
015400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015500******************************************************************
015600 01  WKS-VARIABLES-TRABAJO.
015610*        CAMPO CLAVE YA AISLADO DEL RENGLON CRUDO POR UNSTRING    GSOL1002
015620*        DELIMITADO POR TABULADOR (VER 105-LEER-CODIGO-CRUDO)     GSOL1002
015630     02  WKS-CODI-CLAVE            PIC X(10) VALUE SPACES.        GSOL1002
015700     02  WKS-I                     PIC 9(04) COMP VALUE ZERO.
015800     02  WKS-K                     PIC 9(04) COMP VALUE ZERO.
015900     02  WKS-J                     PIC 9(05) COMP VALUE ZERO.
016000     02  WKS-C                     PIC 9(05) COMP VALUE ZERO.
016100     02  WKS-POS-PUNTO             PIC 9(02) COMP VALUE ZERO.
016200     02  WKS-PREFIJO               PIC X(02) VALUE SPACES.
016300     02  WKS-RESTO                 PIC X(08) VALUE SPACES.
016400     02  WKS-CODIGO-VALIDO         PIC 9(01) VALUE ZERO.
016500     02  WKS-CAT-SIMBOLO-STAGE     PIC X(10) VALUE SPACES.
016600     02  WKS-DUPLICADO-SW          PIC 9(01) VALUE ZERO.
016700     02  WKS-EXTRACCION-OK         PIC 9(01) VALUE ZERO.
016800     02  WKS-NORMALIZACION-OK      PIC 9(01) VALUE ZERO.
016900     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017000     02  WKS-MASCARA-PORC          PIC ZZ9.99   VALUE ZEROES.
017010*        CAMPOS EDITADOS PARA LOS RENGLONES [I/TOTAL] DE LA       GSOL1002
017020*        BITACORA POR EMISORA (INICIO/EXITO)                     GSOL1002
017030     02  WKS-ED-INDICE             PIC 9(05) VALUE ZEROES.        GSOL1002
017040     02  WKS-ED-TOTAL              PIC 9(05) VALUE ZEROES.        GSOL1002
017050     02  WKS-ED-RENGLONES          PIC 9(05) VALUE ZEROES.        GSOL1002
017100     02  WKS-NOMBRE-SALIDA         PIC X(60) VALUE SPACES.
017200     02  WKS-MENSAJE-ERROR-ACTUAL  PIC X(60) VALUE SPACES.
017300     02  WKS-NORM-MENSAJE-ERROR    PIC X(60) VALUE SPACES.
017400     02  WKS-LINEA-BITACORA        PIC X(80) VALUE SPACES.
017500     02  WKS-PCT-EXITO             PIC S9(03)V9(02) VALUE ZERO.
017600*   CAMPOS EDITADOS PARA CONVERTIR LA SERIE NUMERICA DE          *
017700*   CSISER1 AL FORMATO DE TEXTO DEL ARCHIVO DE SALIDA CSIOUT1    *
017800     02  WKS-ED-PRECIO             PIC -9(6).9(6) VALUE ZEROS.
017900     02  WKS-ED-VOLMONTO           PIC -9(12).9(2) VALUE ZEROS.
018000     02  WKS-ED-AJUSTADO           PIC -9(6).9(4) VALUE ZEROS.
018100     02  WKS-ED-VARIACION          PIC -9(3).9(6) VALUE ZEROS.
018200     02  WKS-ED-FACTOR             PIC -9(4).9(6) VALUE ZEROS.
018300
018400*   FECHA Y HORA DEL SISTEMA PARA BITACORA Y CODIGOS FALLIDOS
018500     02  WKS-FECHA-SISTEMA         PIC 9(08) VALUE ZEROES.
018600     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.         RCHV9811
018700         04  WKS-FS-ANIO           PIC 9(04).
018800         04  WKS-FS-MES            PIC 9(02).
018900         04  WKS-FS-DIA            PIC 9(02).
019000     02  WKS-HORA-SISTEMA          PIC 9(08) VALUE ZEROES.
019100     02  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
019200         04  WKS-HS-HORA           PIC 9(02).
019300         04  WKS-HS-MIN            PIC 9(02).
019400         04  WKS-HS-SEG            PIC 9(02).
019500         04  WKS-HS-CENT           PIC 9(02).
019600     02  WKS-TIMESTAMP.
019700         04  FILLER                PIC X(04) VALUE SPACES.
019800         04  WKS-TS-ANIO           PIC 9(04).
019900         04  FILLER                PIC X(01) VALUE "-".
020000         04  WKS-TS-MES            PIC 9(02).
020100         04  FILLER                PIC X(01) VALUE "-".
020200         04  WKS-TS-DIA            PIC 9(02).
020300         04  FILLER                PIC X(01) VALUE " ".
020400         04  WKS-TS-HORA           PIC 9(02).
020500         04  FILLER                PIC X(01) VALUE ":".
020600         04  WKS-TS-MIN            PIC 9(02).
020700         04  FILLER                PIC X(01) VALUE ":".
020800         04  WKS-TS-SEG            PIC 9(02).
020900     02  WKS-CRUDO-FECHA.
021000         04  WKS-CF-ANIO           PIC 9(04).
021100         04  FILLER                PIC X(01) VALUE "-".
021200         04  WKS-CF-MES            PIC 9(02).
021300         04  FILLER                PIC X(01) VALUE "-".
021400         04  WKS-CF-DIA            PIC 9(02).
021500
021600******************************************************************
021700*                     I N D I C A D O R E S                      *
021800******************************************************************
021900     02  WKS-FLAGS.
022000         04  WKS-FIN-CODIGOS-SW    PIC 9(01) VALUE ZERO.
022100             88  WKS-FIN-CODIGOS            VALUE 1.
022200         04  WKS-FIN-SERIE-SW      PIC 9(01) VALUE ZERO.
022300             88  WKS-FIN-SERIE               VALUE 1.
022400         04  WKS-SW-REPROCESO      PIC 9(01) VALUE ZERO.
022500             88  WKS-SW-REPROCESO-ON          VALUE 1.
022600             88  WKS-SW-REPROCESO-OFF         VALUE 0.
022700
022800******************************************************************
022900*             C O N T A D O R E S   E S T A D I S T I C A S      *
023000******************************************************************
023100     02  WKS-CONT-LEIDOS           PIC 9(07) COMP VALUE ZERO.
023200     02  WKS-CONT-UNICOS           PIC 9(07) COMP VALUE ZERO.
023300     02  WKS-CONT-DUPLICADOS       PIC 9(07) COMP VALUE ZERO.
023400     02  WKS-CONT-EXITOSOS         PIC 9(07) COMP VALUE ZERO.
023500     02  WKS-CONT-FALLIDOS         PIC 9(07) COMP VALUE ZERO.
023600     02  WKS-CONT-VOL-INVALIDO     PIC 9(07) COMP VALUE ZERO.     GSOL0703
023700
023800******************************************************************
023900*   CONTADORES DE VALORES FALTANTES POR COLUMNA (ESTADISTICA DE  *
024000*   CALIDAD DE DATOS QUE SE PUBLICA EN LA BITACORA DE CORRIDA)   *
024100******************************************************************
024200     02  WKS-CONT-RENGLONES-TOT    PIC 9(07) COMP VALUE ZERO.
024300     02  WKS-CONT-NULO-PRECIO      PIC 9(07) COMP VALUE ZERO.
024400     02  WKS-CONT-NULO-VOLUMEN     PIC 9(07) COMP VALUE ZERO.
024500     02  WKS-CONT-NULO-VARIACION   PIC 9(07) COMP VALUE ZERO.
024600     02  WKS-PCT-NULO-PRECIO       PIC S9(03)V9(02) VALUE ZERO.
024700     02  WKS-PCT-NULO-VOLUMEN      PIC S9(03)V9(02) VALUE ZERO.
024800     02  WKS-PCT-NULO-VARIACION    PIC S9(03)V9(02) VALUE ZERO.
024900
025000******************************************************************
025100*   CATALOGO DE SIMBOLOS EN MEMORIA (VER CSICODF PARA DETALLE    *
025200*   DE CADA ELEMENTO)                                            *
025300******************************************************************
025400     COPY CSICODF.
025500
025600******************************************************************
025700*          CALENDARIO BURSATIL EN MEMORIA (01/01/2008 A          *
025800*          01/08/2025, APROX 4600 FECHAS DE OPERACION)           *
025900******************************************************************
026000 01  WKS-CALENDARIO-CONTROL.
026100     02  WKS-CALENDARIO-LONG       PIC 9(05) COMP VALUE ZERO.
026200     02  FILLER                    PIC X(05).
026300 01  WKS-CALENDARIO-TABLA.
026400     02  WKS-CAL-DATOS OCCURS 0 TO 4600 TIMES
026500             DEPENDING ON WKS-CALENDARIO-LONG
026600             INDEXED BY WKS-C.
026700         04  WKS-CAL-FECHA         PIC X(10).
026800
026900******************************************************************
027000*      SERIE CRUDA DE PRECIOS LEIDA DE CSIPREC PARA LA EMISORA   *
027100*      QUE SE ESTA PROCESANDO, ANTES DE ENTRAR A NORMALIZACION   *
027200******************************************************************
027300 01  WKS-SERIE-RAW-CONTROL.
027400     02  WKS-SERIE-RAW-LONG        PIC 9(05) COMP VALUE ZERO.
027500     02  FILLER                    PIC X(05).
027600 01  WKS-SERIE-RAW-TABLA.
027700     02  WKS-RAW-DATOS OCCURS 0 TO 4600 TIMES
027800             DEPENDING ON WKS-SERIE-RAW-LONG
027900             INDEXED BY WKS-R.
028000         04  WKS-RAW-TRADE-DT      PIC 9(08).
028100         04  WKS-RAW-TRADE-DT-R REDEFINES WKS-RAW-TRADE-DT.
028200             06  WKS-RAW-ANIO      PIC 9(04).
028300             06  WKS-RAW-MES       PIC 9(02).
028400             06  WKS-RAW-DIA       PIC 9(02).
028500         04  WKS-RAW-OPEN          PIC S9(07)V9(04).
028600         04  WKS-RAW-HIGH          PIC S9(07)V9(04).
028700         04  WKS-RAW-LOW           PIC S9(07)V9(04).
028800         04  WKS-RAW-CLOSE         PIC S9(07)V9(04).
028900         04  WKS-RAW-VOLUME        PIC S9(13)V9(02).
029000         04  WKS-RAW-MONTO         PIC S9(13)V9(02).
029100         04  WKS-RAW-ADJCLOSE      PIC S9(07)V9(04).
029200
029300******************************************************************
029400*      SERIE YA NORMALIZADA QUE REGRESA CSINM001 (VER CSISER1)   *
029500******************************************************************
029600     COPY CSISER1.
029700
029800******************************************************************
029900 PROCEDURE DIVISION.
030000******************************************************************
030100*               S E C C I O N    P R I N C I P A L
030200******************************************************************
030300 000-MAIN SECTION.
030400     PERFORM 010-ABRIR-ARCHIVOS
030500     PERFORM 015-ESCRIBIR-BITACORA-INICIO
030600     PERFORM 020-CARGAR-CALENDARIO
030700     PERFORM 100-CARGAR-CATALOGO-CODIGOS
030800         UNTIL WKS-FIN-CODIGOS
030850     PERFORM 130-REGISTRAR-MUESTRA-CATALOGO                       GSOL1002
030900     PERFORM 200-PROCESAR-CATALOGO
031000         VARYING WKS-K FROM 1 BY 1
031100         UNTIL WKS-K > WKS-CATALOGO-LONG
031200     PERFORM 800-ESTADISTICAS
031300     PERFORM 900-CERRAR-ARCHIVOS
031400     STOP RUN.
031500 000-MAIN-E. EXIT.
031600
031700 010-ABRIR-ARCHIVOS SECTION.
031800     OPEN INPUT  CSICODS CSICALS CSIPREC
031900          OUTPUT CSIBIT  CSIERR  CSIFAL
032000     IF FS-CSICODS NOT = 0
032100        MOVE "OPEN"    TO ACCION
032200        MOVE SPACES    TO LLAVE
032300        MOVE "CSICODS" TO ARCHIVO
032400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032500                               FS-CSICODS, FSE-CSIPREC
032600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CSICODS<<<"
032700                UPON CONSOLE
032800        MOVE 91 TO RETURN-CODE
032900        STOP RUN
033000     END-IF
033100
033200     IF FS-CSICALS NOT = 0
033300        MOVE "OPEN"    TO ACCION
033400        MOVE SPACES    TO LLAVE
033500        MOVE "CSICALS" TO ARCHIVO
033600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033700                               FS-CSICALS, FSE-CSIPREC
033800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CSICALS<<<"
033900                UPON CONSOLE
034000        MOVE 91 TO RETURN-CODE
034100        STOP RUN
034200     END-IF
034300
034400     IF FS-CSIPREC NOT = 0 AND FS-CSIPREC NOT = 97
034500        MOVE "OPEN"    TO ACCION
034600        MOVE SPACES    TO LLAVE
034700        MOVE "CSIPREC" TO ARCHIVO
034800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034900                               FS-CSIPREC, FSE-CSIPREC
035000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CSIPREC<<<"
035100                UPON CONSOLE
035200        MOVE 91 TO RETURN-CODE
035300        STOP RUN
035400     END-IF
035500
035600     IF FS-CSIBIT NOT = 0 OR FS-CSIERR NOT = 0 OR FS-CSIFAL NOT = 0
035700        DISPLAY "***********************************************"
035800        DISPLAY "*   ERROR AL ABRIR BITACORA, ERRORES O FALLOS  *"
035900        DISPLAY "***********************************************"
036000        DISPLAY "* FILE STATUS CSIBIT : " FS-CSIBIT
036100        DISPLAY "* FILE STATUS CSIERR : " FS-CSIERR
036200        DISPLAY "* FILE STATUS CSIFAL : " FS-CSIFAL
036300        MOVE 91 TO RETURN-CODE
036400        STOP RUN
036500     END-IF.
036600 010-ABRIR-ARCHIVOS-E. EXIT.
036700
036800 015-ESCRIBIR-BITACORA-INICIO SECTION.                            JLMV9411
036900     ACCEPT WKS-FECHA-SISTEMA FROM DATE
037000     ACCEPT WKS-HORA-SISTEMA  FROM TIME
037100     STRING "INICIO DE CORRIDA CSIEX001 FECHA " DELIMITED BY SIZE
037200            WKS-FECHA-SISTEMA                    DELIMITED BY SIZE
037300            " HORA "                              DELIMITED BY SIZ
037400            WKS-HORA-SISTEMA                      DELIMITED BY SIZ
037500            INTO WKS-LINEA-BITACORA
037600     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA.
037700 015-ESCRIBIR-BITACORA-INICIO-E. EXIT.
037800
037900******************************************************************
038000*              C A R G A   D E L   C A L E N D A R I O           *
038100******************************************************************
038200 020-CARGAR-CALENDARIO SECTION.
038300     PERFORM 021-LEER-FECHA-CALENDARIO
038400         UNTIL FS-CSICALS = 10
038500            OR WKS-CALENDARIO-LONG > 4599.
038600 020-CARGAR-CALENDARIO-E. EXIT.
038700
038800 021-LEER-FECHA-CALENDARIO SECTION.
038900     READ CSICALS
039000         AT END
039100            MOVE 10 TO FS-CSICALS
039200     END-READ
039300     IF FS-CSICALS NOT = 10
039400        ADD 1 TO WKS-CALENDARIO-LONG
039500        MOVE CAL-FECHA TO WKS-CAL-FECHA (WKS-CALENDARIO-LONG)
039600     END-IF.
039700 021-LEER-FECHA-CALENDARIO-E. EXIT.
039800
039900******************************************************************
040000*      C A R G A   Y   D E P U R A C I O N   D E L   C A T A L O G
040100******************************************************************
040200 100-CARGAR-CATALOGO-CODIGOS SECTION.
040300     PERFORM 105-LEER-CODIGO-CRUDO
040400     IF NOT WKS-FIN-CODIGOS
040500        ADD 1 TO WKS-CONT-LEIDOS
040600        PERFORM 110-REFORMATEAR-CODIGO
040700        IF WKS-CODIGO-VALIDO = 1
040800           PERFORM 120-INSERTAR-CODIGO-TABLA
040900        END-IF
041000     END-IF.
041100 100-CARGAR-CATALOGO-CODIGOS-E. EXIT.
041200
041300 105-LEER-CODIGO-CRUDO SECTION.                                   PEDR9402
041400     READ CSICODS
041500         AT END
041600            SET WKS-FIN-CODIGOS TO TRUE
041700     END-READ
041710     IF NOT WKS-FIN-CODIGOS                                       GSOL1002
041720*        EL PROVEEDOR SEPARA COLUMNAS CON TABULADOR, NO CON       GSOL1002
041730*        POSICIONES FIJAS. SE AISLA EL PRIMER CAMPO (CLAVE)       GSOL1002
041740*        ANTES DE VALIDAR ENCABEZADOS O REFORMATEAR. SIS-07230    GSOL1002
041750        UNSTRING CODI-LINEA DELIMITED BY X"09"                    GSOL1002
041760           INTO WKS-CODI-CLAVE                                    GSOL1002
041770        END-UNSTRING                                              GSOL1002
041780     END-IF                                                       GSOL1002
041800     IF NOT WKS-FIN-CODIGOS
041900        IF WKS-CODI-CLAVE = SPACES                                GSOL1002
042000           OR WKS-CODI-CLAVE = "SYMBOL"                           GSOL1002
042100           OR WKS-CODI-CLAVE = "Symbol"                           GSOL1002
042200           OR WKS-CODI-CLAVE = "symbol"                           GSOL1002
042300           OR WKS-CODI-CLAVE = "TICKER"                           GSOL1002
042400           OR WKS-CODI-CLAVE = "Ticker"                           GSOL1002
042500           OR WKS-CODI-CLAVE = "ticker"                           GSOL1002
042550*           EL PROVEEDOR TAMBIEN MANDA EL ENCABEZADO EN           GSOL1004
042560*           CHINO (DAI3MA3, "CODIGO"). SE COMPARA CONTRA EL       GSOL1004
042570*           LITERAL HEXADECIMAL UTF-8 PARA NO DEPENDER DE LA      GSOL1004
042580*           PAGINA DE CODIGOS DEL COMPILADOR. TICKET SIS-07255    GSOL1004
042590           OR WKS-CODI-CLAVE = X"E4BBA3E7A081"                    GSOL1004
042700           GO TO 105-LEER-CODIGO-CRUDO
042800        END-IF
042900     END-IF.
043000 105-LEER-CODIGO-CRUDO-E. EXIT.
043100
043200 110-REFORMATEAR-CODIGO SECTION.                                  RCHV9609
043300     MOVE 0 TO WKS-POS-PUNTO
043400     PERFORM 111-BUSCAR-PUNTO
043500         VARYING WKS-I FROM 1 BY 1
043600         UNTIL WKS-I > 10 OR WKS-POS-PUNTO NOT = 0
043700     IF WKS-POS-PUNTO NOT = 0
043800        MOVE WKS-CODI-CLAVE TO WKS-CAT-SIMBOLO-STAGE              GSOL1002
043900     ELSE
044000        MOVE WKS-CODI-CLAVE (1:2) TO WKS-PREFIJO                  GSOL1002
044100        MOVE WKS-CODI-CLAVE (3:8) TO WKS-RESTO                    GSOL1002
044200        IF (WKS-PREFIJO = "SZ" OR WKS-PREFIJO = "SH")
044300           AND WKS-RESTO NOT = SPACES
044400           STRING WKS-RESTO   DELIMITED BY SPACE
044500                  "."         DELIMITED BY SIZE
044600                  WKS-PREFIJO DELIMITED BY SIZE
044700                  INTO WKS-CAT-SIMBOLO-STAGE
044800        ELSE
044900           MOVE WKS-CODI-CLAVE TO WKS-CAT-SIMBOLO-STAGE           GSOL1002
045000        END-IF
045100     END-IF
045200     MOVE 1 TO WKS-CODIGO-VALIDO.
045300 110-REFORMATEAR-CODIGO-E. EXIT.
045400
045500 111-BUSCAR-PUNTO SECTION.
045600     IF WKS-CODI-CLAVE (WKS-I:1) = "."                            GSOL1002
045700        MOVE WKS-I TO WKS-POS-PUNTO
045800     END-IF.
045900 111-BUSCAR-PUNTO-E. EXIT.
046000
046100 120-INSERTAR-CODIGO-TABLA SECTION.                               PEDR9603
046200     MOVE 0 TO WKS-DUPLICADO-SW                                   
046300*        LA BUSQUEDA DE DUPLICADOS SE HACE CON SEARCH SOBRE LA    GSOL1004
046400*        TABLA INDEXADA POR WKS-K, EN LUGAR DEL PERFORM VARYING   GSOL1004
046500*        ANTERIOR, PARA USAR EL VERBO DE BUSQUEDA DEL LENGUAJE.   GSOL1004
046600*        LA TABLA NO QUEDA ORDENADA POR SIMBOLO (SE INSERTA EN    GSOL1004
046700*        ORDEN DE LLEGADA), POR LO QUE ES SEARCH SECUENCIAL Y     GSOL1004
046800*        NO SEARCH ALL. TICKET SIS-07255                          GSOL1004
046900     SET WKS-K TO 1                                               
047000     SEARCH WKS-CATALOGO-DATOS                                    
047100         AT END                                                   
047200             MOVE 0 TO WKS-DUPLICADO-SW                           
047300         WHEN WKS-CAT-SIMBOLO-FMT (WKS-K) = WKS-CAT-SIMBOLO-STAGE 
047400             MOVE 1 TO WKS-DUPLICADO-SW                           
047500     END-SEARCH                                                   
047600     IF WKS-DUPLICADO-SW = 1                                      
047700        ADD 1 TO WKS-CONT-DUPLICADOS                              
047800     ELSE                                                         
047900        IF WKS-CATALOGO-LONG NOT < WKS-CATALOGO-LIMITE            GSOL1002
048000           GO TO 120-INSERTAR-CODIGO-TABLA-E                      GSOL1002
048100        END-IF                                                    GSOL1002
048200        ADD 1 TO WKS-CATALOGO-LONG                                
048300        MOVE WKS-CAT-SIMBOLO-STAGE                                
048400                          TO WKS-CAT-SIMBOLO-FMT (WKS-CATALOGO-   
048500                                                   LONG)          
048600        MOVE WKS-CODI-CLAVE                                       GSOL1002
048700                          TO WKS-CAT-SIMBOLO-ORIG (WKS-CATALOGO-  GSOL1002
048800                                                    LONG)         
048900        MOVE SPACES       TO WKS-CAT-FECHA-INICIO (WKS-CATALOGO-  
049000                                                    LONG)         
049100        MOVE SPACES       TO WKS-CAT-FECHA-FIN    (WKS-CATALOGO-  
049200                                                    LONG)         
049300        ADD 1 TO WKS-CONT-UNICOS                                  
049400     END-IF.                                                      
049500 120-INSERTAR-CODIGO-TABLA-E. EXIT.                               
049600
049700******************************************************************GSOL1002
049800*   130 - CATALOGO YA DEPURADO: TOTAL DE SIMBOLOS Y LOS      *    GSOL1002
049900*   PRIMEROS WKS-CONT-MUESTRA-MAX MAPEOS ORIGINAL->FORMATO,  *    GSOL1002
050000*   PARA VALIDAR LA CARGA ANTES DE EXTRAER PRECIOS           *    GSOL1002
050100******************************************************************GSOL1002
050200 130-REGISTRAR-MUESTRA-CATALOGO SECTION.                          GSOL1002
050300     MOVE WKS-CATALOGO-LONG TO WKS-ED-TOTAL                       GSOL1002
050400     STRING "CATALOGO CARGADO: " DELIMITED BY SIZE                GSOL1002
050500            WKS-ED-TOTAL         DELIMITED BY SIZE                GSOL1002
050600            " SIMBOLOS UNICOS"   DELIMITED BY SIZE                GSOL1002
050700            INTO WKS-LINEA-BITACORA                               GSOL1002
050800     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA                     GSOL1002
050900     PERFORM 131-REGISTRAR-UN-MAPEO                               GSOL1002
051000         VARYING WKS-K FROM 1 BY 1                                GSOL1002
051100         UNTIL WKS-K > WKS-CATALOGO-LONG                          GSOL1002
051200            OR WKS-K > WKS-CONT-MUESTRA-MAX.                      GSOL1002
051300 130-REGISTRAR-MUESTRA-CATALOGO-E. EXIT.                          GSOL1002
051400
051500 131-REGISTRAR-UN-MAPEO SECTION.                                  GSOL1002
051600     STRING WKS-CAT-SIMBOLO-ORIG (WKS-K) DELIMITED BY SPACE       GSOL1002
051700            " -> "                        DELIMITED BY SIZE       GSOL1002
051800            WKS-CAT-SIMBOLO-FMT (WKS-K)   DELIMITED BY SPACE      GSOL1002
051900            INTO WKS-LINEA-BITACORA                               GSOL1002
052000     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA.                    GSOL1002
052100 131-REGISTRAR-UN-MAPEO-E. EXIT.                                  GSOL1002
052200******************************************************************
052300*   P R O C E S O   D E   C A D A   E M I S O R A   D E L        *
052400*   C A T A L O G O                                              *
052500******************************************************************
052600*   SI LA NORMALIZACION FALLA, SE INTENTA GRABAR LA SERIE CRUDA  *
052700*   TAL COMO SE LEYO DE CSIPREC (RESPALDO); LA EMISORA SOLO SE   *
052800*   MARCA COMO FALLIDA SI NI LA SERIE NORMALIZADA NI LA CRUDA    *
052900*   PUDIERON GRABARSE                                            *
053000 200-PROCESAR-CATALOGO SECTION.
053100     PERFORM 201-REGISTRAR-INICIO-EMISORA                         GSOL1002
053200     MOVE SPACES TO WKS-MENSAJE-ERROR-ACTUAL
053300     PERFORM 210-EXTRAER-SERIE-ACCION
053400     IF WKS-EXTRACCION-OK = 1
053500        PERFORM 220-INVOCAR-NORMALIZADOR
053600        IF WKS-NORMALIZACION-OK = 1
053700           PERFORM 230-ESCRIBIR-SALIDA-ACCION
053800        ELSE
053900           MOVE WKS-NORM-MENSAJE-ERROR TO WKS-MENSAJE-ERROR-
054000                                           ACTUAL
054100           PERFORM 235-ESCRIBIR-SALIDA-CRUDA
054200        END-IF
054300        IF FS-CSISAL = 0
054400           ADD 1 TO WKS-CONT-EXITOSOS
054500           PERFORM 202-REGISTRAR-EXITO-EMISORA                    GSOL1002
054600        ELSE
054700           IF WKS-MENSAJE-ERROR-ACTUAL = SPACES
054800              MOVE "NO SE PUDO GRABAR ARCHIVO DE SALIDA"
054900                   TO WKS-MENSAJE-ERROR-ACTUAL
055000           END-IF
055100           PERFORM 240-REGISTRAR-CODIGO-FALLIDO
055200           ADD 1 TO WKS-CONT-FALLIDOS
055300        END-IF
055400     ELSE
055500        MOVE "SIN REGISTROS EN CSIPREC PARA LA EMISORA"
055600             TO WKS-MENSAJE-ERROR-ACTUAL
055700        PERFORM 240-REGISTRAR-CODIGO-FALLIDO
055800        ADD 1 TO WKS-CONT-FALLIDOS
055900     END-IF.
056000 200-PROCESAR-CATALOGO-E. EXIT.
056100*                                                                 GSOL1002
056200******************************************************************GSOL1002
056300*   201/202 - BITACORA POR EMISORA: UN RENGLON AL INICIAR    *    GSOL1002
056400*   Y OTRO AL TERMINAR CON EXITO, PARA RASTREAR CORRIDAS      *   GSOL1002
056500*   LARGAS EN PRODUCCION (BATCH FLOW PASOS 2A Y 2F)           *   GSOL1002
056600******************************************************************GSOL1002
056700 201-REGISTRAR-INICIO-EMISORA SECTION.                            GSOL1002
056800     STRING "INICIA EMISORA " DELIMITED BY SIZE                   GSOL1002
056900            WKS-CAT-SIMBOLO-FMT (WKS-K) DELIMITED BY SPACE        GSOL1002
057000            INTO WKS-LINEA-BITACORA                               GSOL1002
057100     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA.                    GSOL1002
057200 201-REGISTRAR-INICIO-EMISORA-E. EXIT.                            GSOL1002
057300                                                                  GSOL1002
057400 202-REGISTRAR-EXITO-EMISORA SECTION.                             GSOL1002
057500     IF WKS-NORMALIZACION-OK = 1                                  GSOL1002
057600        MOVE WKS-SERIE-LONG     TO WKS-ED-RENGLONES               GSOL1002
057700     ELSE                                                         GSOL1002
057800        MOVE WKS-SERIE-RAW-LONG TO WKS-ED-RENGLONES               GSOL1002
057900     END-IF                                                       GSOL1002
058000     STRING "EMISORA " DELIMITED BY SIZE                          GSOL1002
058100            WKS-CAT-SIMBOLO-FMT (WKS-K) DELIMITED BY SPACE        GSOL1002
058200            " TERMINADA, " DELIMITED BY SIZE                      GSOL1002
058300            WKS-ED-RENGLONES DELIMITED BY SIZE                    GSOL1002
058400            " RENGLONES GRABADOS" DELIMITED BY SIZE               GSOL1002
058500            INTO WKS-LINEA-BITACORA                               GSOL1002
058600     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA.                    GSOL1002
058700 202-REGISTRAR-EXITO-EMISORA-E. EXIT.                             GSOL1002
058800                                                                  GSOL1002
058900 210-EXTRAER-SERIE-ACCION SECTION.
059000     MOVE 0 TO WKS-SERIE-RAW-LONG
059100     MOVE 0 TO WKS-FIN-SERIE-SW
059200     MOVE 1 TO WKS-EXTRACCION-OK
059300     MOVE WKS-CAT-SIMBOLO-FMT (WKS-K) TO PREC-WINDCODE
059400     MOVE ZEROES                      TO PREC-TRADE-DT
059500     START CSIPREC KEY NOT LESS THAN PREC-LLAVE                   SIS06132
059600         INVALID KEY
059700            MOVE 0 TO WKS-EXTRACCION-OK
059800     END-START
059900     IF WKS-EXTRACCION-OK = 1
060000        PERFORM 211-LEER-PRECIO-ACCION
060100            UNTIL WKS-FIN-SERIE OR WKS-SERIE-RAW-LONG > 4599
060200     END-IF
060300     IF WKS-SERIE-RAW-LONG = 0
060400        MOVE 0 TO WKS-EXTRACCION-OK
060500     END-IF.
060600 210-EXTRAER-SERIE-ACCION-E. EXIT.
060700
060800 211-LEER-PRECIO-ACCION SECTION.
060900     READ CSIPREC NEXT RECORD
061000         AT END
061100            SET WKS-FIN-SERIE TO TRUE
061200     END-READ
061300     IF NOT WKS-FIN-SERIE
061400        IF PREC-WINDCODE NOT = WKS-CAT-SIMBOLO-FMT (WKS-K)
061500           SET WKS-FIN-SERIE TO TRUE
061600        ELSE
061700           ADD 1 TO WKS-SERIE-RAW-LONG
061800           MOVE PREC-TRADE-DT  TO WKS-RAW-TRADE-DT
061900                                  (WKS-SERIE-RAW-LONG)
062000           MOVE PREC-OPEN      TO WKS-RAW-OPEN
062100                                  (WKS-SERIE-RAW-LONG)
062200           MOVE PREC-HIGH      TO WKS-RAW-HIGH
062300                                  (WKS-SERIE-RAW-LONG)
062400           MOVE PREC-LOW       TO WKS-RAW-LOW
062500                                  (WKS-SERIE-RAW-LONG)
062600           MOVE PREC-CLOSE     TO WKS-RAW-CLOSE
062700                                  (WKS-SERIE-RAW-LONG)
062800           MOVE PREC-VOLUME    TO WKS-RAW-VOLUME
062900                                  (WKS-SERIE-RAW-LONG)
063000           MOVE PREC-AMOUNT    TO WKS-RAW-MONTO
063100                                  (WKS-SERIE-RAW-LONG)
063200           MOVE PREC-ADJCLOSE  TO WKS-RAW-ADJCLOSE
063300                                  (WKS-SERIE-RAW-LONG)
063400           IF PREC-VOLUME <= 0
063500              ADD 1 TO WKS-CONT-VOL-INVALIDO
063600           END-IF
063700        END-IF
063800     END-IF.
063900 211-LEER-PRECIO-ACCION-E. EXIT.
064000
064100 220-INVOCAR-NORMALIZADOR SECTION.
064200     MOVE 0 TO WKS-SERIE-LONG
064300     MOVE SPACES TO WKS-NORM-MENSAJE-ERROR
064400     CALL "CSINM001" USING WKS-CALENDARIO-CONTROL
064500                            WKS-CALENDARIO-TABLA
064600                            WKS-SERIE-RAW-CONTROL
064700                            WKS-SERIE-RAW-TABLA
064800                            WKS-SERIE-CONTROL
064900                            WKS-SERIE-TABLA
065000                            WKS-NORMALIZACION-OK
065100                            WKS-NORM-MENSAJE-ERROR.
065200 220-INVOCAR-NORMALIZADOR-E. EXIT.
065300
065400 229-ARMAR-NOMBRE-SALIDA SECTION.
065500     MOVE SPACES TO WKS-NOMBRE-SALIDA
065600     STRING "DATA/"                              DELIMITED BY SIZE
065700            WKS-CAT-SIMBOLO-ORIG (WKS-K)          DELIMITED BY
065800                                                   SPACE
065900            ".CSV"                                DELIMITED BY SIZ
066000            INTO WKS-NOMBRE-SALIDA.
066100 229-ARMAR-NOMBRE-SALIDA-E. EXIT.
066200
066300 230-ESCRIBIR-SALIDA-ACCION SECTION.
066400     PERFORM 229-ARMAR-NOMBRE-SALIDA
066500     OPEN OUTPUT CSISAL                                           RCHV9802
066600     IF FS-CSISAL = 0
066700        WRITE REG-CSIOUT1 FROM WKS-CSV-ENCABEZADO                 GSOL1002
066800        PERFORM 231-ESCRIBIR-RENGLON-SALIDA
066900            VARYING WKS-J FROM 1 BY 1
067000            UNTIL WKS-J > WKS-SERIE-LONG
067100        CLOSE CSISAL
067200     END-IF.
067300 230-ESCRIBIR-SALIDA-ACCION-E. EXIT.
067400
067500 231-ESCRIBIR-RENGLON-SALIDA SECTION.
067600     ADD 1 TO WKS-CONT-RENGLONES-TOT
067700     MOVE SER-FECHA (WKS-J)             TO SAL-FECHA
067800     MOVE WKS-CAT-SIMBOLO-ORIG (WKS-K)  TO SAL-SIMBOLO
067900     IF SER-CON-DATO (WKS-J)
068000        MOVE SER-OPEN  (WKS-J) TO WKS-ED-PRECIO
068100        MOVE WKS-ED-PRECIO     TO SAL-APERTURA
068200        MOVE SER-HIGH  (WKS-J) TO WKS-ED-PRECIO
068300        MOVE WKS-ED-PRECIO     TO SAL-MAXIMO
068400        MOVE SER-LOW   (WKS-J) TO WKS-ED-PRECIO
068500        MOVE WKS-ED-PRECIO     TO SAL-MINIMO
068600        MOVE SER-CLOSE (WKS-J) TO WKS-ED-PRECIO
068700        MOVE WKS-ED-PRECIO     TO SAL-CIERRE
068800     ELSE
068900        MOVE SPACES TO SAL-APERTURA SAL-MAXIMO
069000                       SAL-MINIMO   SAL-CIERRE
069100        ADD 1 TO WKS-CONT-NULO-PRECIO
069200     END-IF
069300     IF SER-VOL-OK (WKS-J)
069400        MOVE SER-VOLUMEN (WKS-J) TO WKS-ED-VOLMONTO
069500        MOVE WKS-ED-VOLMONTO     TO SAL-VOLUMEN
069600        MOVE SER-MONTO   (WKS-J) TO WKS-ED-VOLMONTO
069700        MOVE WKS-ED-VOLMONTO     TO SAL-MONTO
069800     ELSE
069900        MOVE SPACES TO SAL-VOLUMEN SAL-MONTO
070000        ADD 1 TO WKS-CONT-NULO-VOLUMEN
070100     END-IF
070200     MOVE SER-CIERRE-AJUSTADO (WKS-J) TO WKS-ED-AJUSTADO
070300     MOVE WKS-ED-AJUSTADO             TO SAL-CIERRE-AJUSTADO
070400     IF WKS-J = 1
070500        MOVE SPACES TO SAL-VARIACION
070600        ADD 1 TO WKS-CONT-NULO-VARIACION
070700     ELSE
070800        MOVE SER-VARIACION (WKS-J) TO WKS-ED-VARIACION
070900        MOVE WKS-ED-VARIACION      TO SAL-VARIACION
071000        IF NOT SER-CON-DATO (WKS-J)
071100           ADD 1 TO WKS-CONT-NULO-VARIACION
071200        END-IF
071300     END-IF
071400     MOVE SER-FACTOR (WKS-J) TO WKS-ED-FACTOR
071500     MOVE WKS-ED-FACTOR      TO SAL-FACTOR
071600     WRITE REG-CSIOUT1.
071700 231-ESCRIBIR-RENGLON-SALIDA-E. EXIT.
071800
071900*   RESPALDO: SE GRABA LA SERIE TAL COMO SE LEYO DE CSIPREC,     *
072000*   SIN NORMALIZAR, CUANDO CSINM001 NO PUDO PROCESARLA           *
072100 235-ESCRIBIR-SALIDA-CRUDA SECTION.
072200     PERFORM 229-ARMAR-NOMBRE-SALIDA
072300     OPEN OUTPUT CSISAL
072400     IF FS-CSISAL = 0
072500        WRITE REG-CSIOUT1 FROM WKS-CSV-ENCABEZADO                 GSOL1002
072600        PERFORM 236-ESCRIBIR-RENGLON-CRUDO
072700            VARYING WKS-R FROM 1 BY 1
072800            UNTIL WKS-R > WKS-SERIE-RAW-LONG
072900        CLOSE CSISAL
073000     END-IF.
073100 235-ESCRIBIR-SALIDA-CRUDA-E. EXIT.
073200
073300 236-ESCRIBIR-RENGLON-CRUDO SECTION.
073400     ADD 1 TO WKS-CONT-RENGLONES-TOT
073500     ADD 1 TO WKS-CONT-NULO-VARIACION
073600     MOVE WKS-RAW-ANIO (WKS-R) TO WKS-CF-ANIO
073700     MOVE WKS-RAW-MES  (WKS-R) TO WKS-CF-MES
073800     MOVE WKS-RAW-DIA  (WKS-R) TO WKS-CF-DIA
073900     MOVE WKS-CRUDO-FECHA               TO SAL-FECHA
074000     MOVE WKS-CAT-SIMBOLO-ORIG (WKS-K)  TO SAL-SIMBOLO
074100     MOVE WKS-RAW-OPEN    (WKS-R) TO WKS-ED-PRECIO
074200     MOVE WKS-ED-PRECIO           TO SAL-APERTURA
074300     MOVE WKS-RAW-HIGH    (WKS-R) TO WKS-ED-PRECIO
074400     MOVE WKS-ED-PRECIO           TO SAL-MAXIMO
074500     MOVE WKS-RAW-LOW     (WKS-R) TO WKS-ED-PRECIO
074600     MOVE WKS-ED-PRECIO           TO SAL-MINIMO
074700     MOVE WKS-RAW-CLOSE   (WKS-R) TO WKS-ED-PRECIO
074800     MOVE WKS-ED-PRECIO           TO SAL-CIERRE
074900     MOVE WKS-RAW-VOLUME  (WKS-R) TO WKS-ED-VOLMONTO
075000     MOVE WKS-ED-VOLMONTO         TO SAL-VOLUMEN
075100     MOVE WKS-RAW-MONTO   (WKS-R) TO WKS-ED-VOLMONTO
075200     MOVE WKS-ED-VOLMONTO         TO SAL-MONTO
075300     MOVE WKS-RAW-ADJCLOSE (WKS-R) TO WKS-ED-AJUSTADO
075400     MOVE WKS-ED-AJUSTADO          TO SAL-CIERRE-AJUSTADO
075500     MOVE SPACES TO SAL-VARIACION
075600     MOVE SPACES TO SAL-FACTOR
075700     WRITE REG-CSIOUT1.
075800 236-ESCRIBIR-RENGLON-CRUDO-E. EXIT.
075900
076000 240-REGISTRAR-CODIGO-FALLIDO SECTION.                            JLMV9506
076100     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           
076200     ACCEPT WKS-HORA-SISTEMA  FROM TIME                           
076300     MOVE WKS-FS-ANIO TO WKS-TS-ANIO                              
076400     MOVE WKS-FS-MES  TO WKS-TS-MES                               
076500     MOVE WKS-FS-DIA  TO WKS-TS-DIA                               
076600     MOVE WKS-HS-HORA TO WKS-TS-HORA                              
076700     MOVE WKS-HS-MIN  TO WKS-TS-MIN                               
076800     MOVE WKS-HS-SEG  TO WKS-TS-SEG                               
076900*        EL RENGLON DEL ARCHIVO DE FALLIDOS SE ARMA CON STRING    GSOL1004
077000*        (Y NO CON MOVE A CAMPOS DE ANCHO FIJO) PARA QUE QUEDE    GSOL1004
077100*        EN EL FORMATO "ORIGEN -> FORMATEADO | ERROR | FECHA"     GSOL1004
077200*        SIN RELLENO DE ESPACIOS ENTRE CAMPOS. TICKET SIS-07255   GSOL1004
077300     MOVE SPACES TO FALL-LINEA                                    
077400     STRING WKS-CAT-SIMBOLO-ORIG (WKS-K) DELIMITED BY SPACE       
077500            " -> "                        DELIMITED BY SIZE       
077600            WKS-CAT-SIMBOLO-FMT (WKS-K)    DELIMITED BY SPACE     
077700            " | "                         DELIMITED BY SIZE       
077800            WKS-MENSAJE-ERROR-ACTUAL       DELIMITED BY SPACE     
077900            " | "                         DELIMITED BY SIZE       
078000            WKS-TS-ANIO DELIMITED BY SIZE  "-" DELIMITED BY SIZE  
078100            WKS-TS-MES  DELIMITED BY SIZE  "-" DELIMITED BY SIZE  
078200            WKS-TS-DIA  DELIMITED BY SIZE  " " DELIMITED BY SIZE  
078300            WKS-TS-HORA DELIMITED BY SIZE  ":" DELIMITED BY SIZE  
078400            WKS-TS-MIN  DELIMITED BY SIZE  ":" DELIMITED BY SIZE  
078500            WKS-TS-SEG  DELIMITED BY SIZE                         
078600            INTO FALL-LINEA                                       
078700     WRITE REG-CSIFAL                                             
078800     STRING "ERROR EMISORA "         DELIMITED BY SIZE            
078900            WKS-CAT-SIMBOLO-ORIG (WKS-K) DELIMITED BY SPACE       
079000            " - "                    DELIMITED BY SIZE            
079100            WKS-MENSAJE-ERROR-ACTUAL DELIMITED BY SIZE            
079200            INTO WKS-LINEA-BITACORA                               
079300     WRITE REG-CSIERR FROM WKS-LINEA-BITACORA.                    
079400 240-REGISTRAR-CODIGO-FALLIDO-E. EXIT.                            
079500
079600******************************************************************
079700*                    E S T A D I S T I C A S                     *
079800******************************************************************
079900 800-ESTADISTICAS SECTION.                                        SIS04417
080000     DISPLAY "**********************************************"
080100     DISPLAY "*     ESTADISTICAS DE LA CORRIDA CSIEX001     *"
080200     DISPLAY "**********************************************"
080300     MOVE WKS-CONT-LEIDOS      TO WKS-MASCARA
080400     DISPLAY "CODIGOS LEIDOS DEL ARCHIVO   : " WKS-MASCARA
080500     MOVE WKS-CONT-UNICOS      TO WKS-MASCARA
080600     DISPLAY "CODIGOS UNICOS EN CATALOGO   : " WKS-MASCARA
080700     MOVE WKS-CONT-DUPLICADOS  TO WKS-MASCARA
080800     DISPLAY "CODIGOS DUPLICADOS DESCARTAD : " WKS-MASCARA
080900     MOVE WKS-CONT-EXITOSOS    TO WKS-MASCARA
081000     DISPLAY "EMISORAS PROCESADAS CON EXITO: " WKS-MASCARA
081100     MOVE WKS-CONT-FALLIDOS    TO WKS-MASCARA
081200     DISPLAY "EMISORAS FALLIDAS            : " WKS-MASCARA
081300     MOVE WKS-CONT-VOL-INVALIDO TO WKS-MASCARA                    GSOL0703
081400     DISPLAY "RENGLONES CON VOLUMEN INVALID: " WKS-MASCARA
081500     IF WKS-CONT-FALLIDOS > 0
081600        IF WKS-CONT-UNICOS > 0
081700           COMPUTE WKS-PCT-EXITO ROUNDED =
081800                   (WKS-CONT-EXITOSOS * 100) / WKS-CONT-UNICOS
081900        ELSE
082000           MOVE 0 TO WKS-PCT-EXITO
082100        END-IF
082200        MOVE WKS-PCT-EXITO TO WKS-MASCARA-PORC
082300        DISPLAY "PORCENTAJE DE EXITO          : "
082400                 WKS-MASCARA-PORC
082500     END-IF
082600     DISPLAY "**********************************************"
082700     PERFORM 820-ESTADISTICAS-NULOS
082800     DISPLAY "**********************************************".
082900 800-ESTADISTICAS-E. EXIT.
083000
083100******************************************************************
083200*   820 - ESTADISTICA DE VALORES FALTANTES POR COLUMNA SOBRE EL  *
083300*   TOTAL DE RENGLONES GRABADOS EN LOS ARCHIVOS DE SALIDA        *
083400******************************************************************
083500 820-ESTADISTICAS-NULOS SECTION.                                  SIS07214
083600     DISPLAY "*   VALORES FALTANTES POR COLUMNA (% DEL TOTAL) *"
083700     IF WKS-CONT-RENGLONES-TOT > 0
083800        COMPUTE WKS-PCT-NULO-PRECIO ROUNDED =
083900             (WKS-CONT-NULO-PRECIO * 100) / WKS-CONT-RENGLONES-TOT
084000        COMPUTE WKS-PCT-NULO-VOLUMEN ROUNDED =
084100            (WKS-CONT-NULO-VOLUMEN * 100) / WKS-CONT-RENGLONES-TOT
084200        COMPUTE WKS-PCT-NULO-VARIACION ROUNDED =
084300         (WKS-CONT-NULO-VARIACION * 100) / WKS-CONT-RENGLONES-TOT
084400     ELSE
084500        MOVE 0 TO WKS-PCT-NULO-PRECIO
084600        MOVE 0 TO WKS-PCT-NULO-VOLUMEN
084700        MOVE 0 TO WKS-PCT-NULO-VARIACION
084800     END-IF
084900     MOVE WKS-CONT-NULO-PRECIO TO WKS-MASCARA
085000     MOVE WKS-PCT-NULO-PRECIO  TO WKS-MASCARA-PORC
085100     DISPLAY "OPEN/HIGH/LOW/CLOSE  : " WKS-MASCARA " ("
085200              WKS-MASCARA-PORC "%)"
085300     MOVE WKS-CONT-NULO-VOLUMEN TO WKS-MASCARA
085400     MOVE WKS-PCT-NULO-VOLUMEN  TO WKS-MASCARA-PORC
085500     DISPLAY "VOLUME/AMOUNT        : " WKS-MASCARA " ("
085600              WKS-MASCARA-PORC "%)"
085700     MOVE WKS-CONT-NULO-VARIACION TO WKS-MASCARA
085800     MOVE WKS-PCT-NULO-VARIACION  TO WKS-MASCARA-PORC
085900     DISPLAY "CHANGE               : " WKS-MASCARA " ("
086000              WKS-MASCARA-PORC "%)".
086100 820-ESTADISTICAS-NULOS-E. EXIT.
086200
086300 900-CERRAR-ARCHIVOS SECTION.
086400     ACCEPT WKS-FECHA-SISTEMA FROM DATE
086500     ACCEPT WKS-HORA-SISTEMA  FROM TIME
086600     STRING "FIN DE CORRIDA CSIEX001 FECHA " DELIMITED BY SIZE
086700            WKS-FECHA-SISTEMA                 DELIMITED BY SIZE
086800            " HORA "                           DELIMITED BY SIZE
086900            WKS-HORA-SISTEMA                   DELIMITED BY SIZE
087000            INTO WKS-LINEA-BITACORA
087100     WRITE REG-CSIBIT FROM WKS-LINEA-BITACORA
087200     CLOSE CSICODS CSICALS CSIPREC CSIBIT CSIERR CSIFAL.
087300 900-CERRAR-ARCHIVOS-E. EXIT.
