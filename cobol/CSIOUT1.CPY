000100******************************************************************
000200* COPYBOOK    : CSIOUT1                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA CON LA SERIE DE     *
000500*             : PRECIOS YA NORMALIZADA DE UNA EMISORA. SE GRABA  *
000600*             : UN ARCHIVO POR EMISORA (VER CSI-SALIDA EN        *
000700*             : CSIEX001). LOS CAMPOS NUMERICOS SE ENTREGAN YA   *
000800*             : EDITADOS EN FORMA DE TEXTO PARA QUE PUEDAN       *
000900*             : VIAJAR EN BLANCO CUANDO EL DATO NO ES VALIDO     *
001000* PROGRAMA(S) : CSIEX001, CSINM001                               *
001100* ARCHIVO     : CSI-SALIDA (UNO POR EMISORA)                     *
001200******************************************************************
001300*   09/08/1995 PEDR  CREACION LAYOUT DE SALIDA NORMALIZADA       *
001400*   21/04/1998 JLMV  SE AGREGAN COLUMNAS VARIACION Y FACTOR      *
001500******************************************************************
001600 01  REG-CSIOUT1.
001700     05  SAL-FECHA                     PIC X(10).
001800     05  FILLER                        PIC X(01) VALUE ",".
001900     05  SAL-SIMBOLO                   PIC X(10).
002000     05  FILLER                        PIC X(01) VALUE ",".
002100     05  SAL-APERTURA                  PIC X(14).
002200     05  FILLER                        PIC X(01) VALUE ",".
002300     05  SAL-MAXIMO                    PIC X(14).
002400     05  FILLER                        PIC X(01) VALUE ",".
002500     05  SAL-MINIMO                    PIC X(14).
002600     05  FILLER                        PIC X(01) VALUE ",".
002700     05  SAL-CIERRE                    PIC X(14).
002800     05  FILLER                        PIC X(01) VALUE ",".
002900     05  SAL-VOLUMEN                   PIC X(16).
003000     05  FILLER                        PIC X(01) VALUE ",".
003100     05  SAL-MONTO                     PIC X(16).
003200     05  FILLER                        PIC X(01) VALUE ",".
003300     05  SAL-CIERRE-AJUSTADO           PIC X(12).
003400     05  FILLER                        PIC X(01) VALUE ",".
003500     05  SAL-VARIACION                 PIC X(11).                 JLMV9804
003600     05  FILLER                        PIC X(01) VALUE ",".
003700     05  SAL-FACTOR                    PIC X(12).                 JLMV9804
