000100******************************************************************
000200* FECHA       : 03/03/1998                                       *
000300* PROGRAMADOR : JOSE LUIS MORA (JLMV)                            *
000400* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000500* PROGRAMA    : CSINM001                                         *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : NORMALIZA LA SERIE CRUDA DE PRECIOS DE UNA       *
000800*             : EMISORA CONTRA EL CALENDARIO BURSATIL: QUITA     *
000900*             : FECHAS DUPLICADAS, REINDEXA AL CALENDARIO,       *
001000*             : DEPURA VOLUMEN INVALIDO, CORRIGE ANOMALIAS DE    *
001100*             : ESCALA (X100), CALCULA VARIACION DIARIA, APLICA  *
001200*             : EL FACTOR DE AJUSTE Y REESCALA POR EL PRIMER     *
001300*             : CIERRE VALIDO. ES INVOCADA POR CSIEX001 UNA VEZ  *
001400*             : POR CADA EMISORA DEL CATALOGO                    *
001500* ARCHIVOS    : NINGUNO (TRABAJA SOBRE AREAS DE LINKAGE)         *
001600* ACCION (ES) : N=NORMALIZA                                      *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 241171                                           *
001900* NOMBRE      : NORMALIZACION DE SERIE DE PRECIOS POR EMISORA    *
002000* DESCRIPCION : SUBRUTINA DE APOYO DEL PROCESO CSIEX001          *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. CSINM001.
002400 AUTHOR. JOSE LUIS MORA.
002500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MERCADO DE VALORES.
002600 DATE-WRITTEN. 03/03/1998.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - CONFIDENCIAL - NO DISTRIBUIR.
002900******************************************************************
003000*                  B I T A C O R A   D E   C A M B I O S         *
003100******************************************************************
003200*   03/03/1998 JLMV  VERSION ORIGINAL DE LA NORMALIZACION        *
003300*   19/11/1998 RCHV  REVISION Y2K SOBRE CAMPOS DE FECHA DE LA    *
003400*                    TABLA DE SERIE (CSISER1), SIN HALLAZGOS     *
003500*   06/01/1999 RCHV  PRUEBAS DE REGRESION Y2K SOBRE CALENDARIO   *
003600*                    Y REINDEXACION, SIN HALLAZGOS               *
003700*   14/05/2000 JLMV  SE AGREGA DEPURACION DE FECHAS DUPLICADAS   *
003800*                    ANTES DE REINDEXAR, TICKET SIS-02981        *
003900*   22/08/2002 MAOR  SE AGREGA CORRECCION DE ANOMALIAS DE        *
004000*                    ESCALA (PRECIOS X100), TICKET SIS-04893     *
004100*   09/12/2003 MAOR  SE LIMITA CORRECCION DE ESCALA A 10         *
004200*                    PASADAS Y SE EMITE ADVERTENCIA AL LLEGAR    *
004300*                    AL LIMITE, TICKET SIS-05340                 *
004400*   17/06/2005 GSOL  SE AGREGA FACTOR DE AJUSTE Y REESCALA POR   *
004500*                    PRIMER CIERRE VALIDO, TICKET SIS-06655      *
004600*   11/02/2008 GSOL  SE CORRIGE FACTOR DE AJUSTE CUANDO NO HAY   *
004700*                    CIERRE AJUSTADO EN TODA LA SERIE            *
004800*   03/09/2009 GSOL  SE AGREGA RENGLON DE DIAGNOSTICO OPCIONAL   *
004900*                    (SWITCH-2) CON EL PRIMER CIERRE USADO,      *
005000*                    PETICION DEL ANALISTA DE DATOS              *
005010*   14/02/2010 GSOL  LA VARIACION QUEDABA CON VALOR VIVO EN      *
005020*                    RENGLONES DE VOLUMEN INVALIDO. SE VUELVE A  *
005030*                    INVOCAR LA DEPURACION DE VOLUMEN DESPUES DE *
005040*                    CALCULAR LA VARIACION. TICKET SIS-07230     *
005050*                    SE AGREGA CONTADOR DE RENGLONES DEPURADOS   *
005060*                    POR VOLUMEN INVALIDO PARA LA BITACORA       *
005070*   15/02/2010 GSOL  330-CORREGIR-ESCALA NUNCA EJECUTABA LA      *
005080*                    PRIMERA PASADA EN LA PRIMERA EMISORA DE     *
005090*                    CADA CORRIDA (EL SWITCH ARRANCABA EN 0 Y EL *
005100*                    PERFORM ES DE PRUEBA ANTICIPADA). SE FIJA   *
005110*                    EL SWITCH EN 1 ANTES DEL PERFORM. SIS-07241 *
005120*   15/02/2010 GSOL  300-REINDEXAR-CALENDARIO RECORRIA TODO EL   *
005130*                    CALENDARIO (4600 RENGLONES) AUN CUANDO LA   *
005140*                    EMISORA TRAIA POCOS MESES DE HISTORIA. SE   *
005150*                    AGREGA 295-LOCALIZAR-RANGO-FECHAS PARA      *
005160*                    ACOTAR EL REINDEXADO A LA VENTANA REAL DE   *
005170*                    LA SERIE CRUDA DE LA EMISORA. TICKET SIS-07241 *
005180******************************************************************
005190 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005210 SPECIAL-NAMES.
005220     C01 IS TOP-OF-FORM
005230     SWITCH-2 IS WKS-SW-DIAGNOSTICO
005240                 ON STATUS IS WKS-SW-DIAGNOSTICO-ON
005250                 OFF STATUS IS WKS-SW-DIAGNOSTICO-OFF.
005260
005270 DATA DIVISION.
005280 WORKING-STORAGE SECTION.
005290*        CUENTA CUANTOS RENGLONES DE LA SERIE SE DEPURARON POR    GSOL1002
005300*        VOLUMEN INVALIDO, EN LAS DOS PASADAS DE 320-VALIDAR-     GSOL1002
005310*        VOLUMEN (ANTES Y DESPUES DE CALCULAR LA VARIACION)       GSOL1002
005320 77  WKS-CONT-VOL-INVALIDO         PIC 9(05) COMP VALUE ZERO.     GSOL1002
005330*        RENGLON DEL CALENDARIO DONDE INICIA/TERMINA EL           GSOL1003
005340*        REINDEXADO (300), ACOTADO A LA VENTANA REAL DE LA        GSOL1003
005350*        SERIE CRUDA EN LUGAR DE TODO EL CALENDARIO (VER 295)     GSOL1003
005360 77  WKS-CAL-INICIO                PIC 9(05) COMP VALUE 1.        GSOL1003
005370 77  WKS-CAL-FIN                   PIC 9(05) COMP VALUE ZERO.     GSOL1003
005380*        PRIMERA Y ULTIMA FECHA (AAAAMMDD) DE LA SERIE CRUDA YA   GSOL1003
005390*        DEPURADA DE DUPLICADOS, USADAS PARA ACOTAR EL RANGO      GSOL1003
005400 77  WKS-RAW-FECHA-MIN             PIC 9(08) VALUE ZERO.          GSOL1003
005410 77  WKS-RAW-FECHA-MAX             PIC 9(08) VALUE ZERO.          GSOL1003
005420******************************************************************
005430*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
005440******************************************************************
005450 01  WKS-VARIABLES-TRABAJO.
005460     02  WKS-C                     PIC 9(05) COMP VALUE ZERO.
005470     02  WKS-J                     PIC 9(05) COMP VALUE ZERO.
005480     02  WKS-R                     PIC 9(05) COMP VALUE ZERO.
005490     02  WKS-PTR-RAW               PIC 9(05) COMP VALUE ZERO.
005500     02  WKS-DEDUPE-LONG           PIC 9(05) COMP VALUE ZERO.
005510     02  WKS-ESCALA-ITER           PIC 9(02) COMP VALUE ZERO.
005520     02  WKS-ESCALA-SW             PIC 9(01) VALUE ZERO.
005530     02  WKS-HAY-ADJCLOSE-SW       PIC 9(01) VALUE ZERO.
005540     02  WKS-PRIMER-CIERRE-SW      PIC 9(01) VALUE ZERO.
005550     02  WKS-ULTIMO-CIERRE         PIC S9(07)V9(06) VALUE ZERO.
005560     02  WKS-TIENE-ULTIMO-SW       PIC 9(01) VALUE ZERO.
005570     02  WKS-ULTIMO-FACTOR         PIC S9(05)V9(06) VALUE ZERO.
005580     02  WKS-PRIMER-CIERRE         PIC S9(07)V9(06) VALUE ZERO.
005590     02  WKS-PRIMER-CIERRE-R REDEFINES WKS-PRIMER-CIERRE.
005600         04  WKS-PC-ENTERO         PIC S9(07).
005610         04  WKS-PC-DECIMAL        PIC 9(06).
005620
005630*   FECHA DEL CALENDARIO CONVERTIDA A NUMERICO AAAAMMDD PARA
005640*   COMPARARLA CONTRA LA LLAVE DE LA SERIE CRUDA (PREC-TRADE-DT)
005650     02  WKS-CAL-FECHA-NUM         PIC 9(08) VALUE ZERO.
005660     02  WKS-CAL-FECHA-NUM-R REDEFINES WKS-CAL-FECHA-NUM.
005670         04  WKS-CFN-ANIO          PIC 9(04).
005680         04  WKS-CFN-MES           PIC 9(02).
005690         04  WKS-CFN-DIA           PIC 9(02).
005700     02  FILLER                    PIC X(04).
005710
005720******************************************************************
005730*                     L I N K A G E   S E C T I O N              *
005740******************************************************************
005750 LINKAGE SECTION.
005760*   CALENDARIO BURSATIL COMPLETO, CARGADO POR CSIEX001
005770 01  WKS-CALENDARIO-CONTROL.
005780     02  WKS-CALENDARIO-LONG       PIC 9(05) COMP.
005790     02  FILLER                    PIC X(05).
005800 01  WKS-CALENDARIO-TABLA.
005810     02  WKS-CAL-DATOS OCCURS 0 TO 4600 TIMES
005820             DEPENDING ON WKS-CALENDARIO-LONG
005830             INDEXED BY WKS-CX.
005840         04  WKS-CAL-FECHA         PIC X(10).
005850
005860*   SERIE CRUDA LEIDA DE CSIPREC PARA LA EMISORA EN TURNO
005870 01  WKS-SERIE-RAW-CONTROL.
005880     02  WKS-SERIE-RAW-LONG        PIC 9(05) COMP.
005890     02  FILLER                    PIC X(05).
005900 01  WKS-SERIE-RAW-TABLA.
005910     02  WKS-RAW-DATOS OCCURS 0 TO 4600 TIMES
005920             DEPENDING ON WKS-SERIE-RAW-LONG
005930             INDEXED BY WKS-RX.
005940         04  WKS-RAW-TRADE-DT      PIC 9(08).
005950         04  WKS-RAW-TRADE-DT-R REDEFINES WKS-RAW-TRADE-DT.
005960             06  WKS-RAW-ANIO      PIC 9(04).
005970             06  WKS-RAW-MES       PIC 9(02).
005980             06  WKS-RAW-DIA       PIC 9(02).
005990         04  WKS-RAW-OPEN          PIC S9(07)V9(04).
006000         04  WKS-RAW-HIGH          PIC S9(07)V9(04).
006010         04  WKS-RAW-LOW           PIC S9(07)V9(04).
006020         04  WKS-RAW-CLOSE         PIC S9(07)V9(04).
006030         04  WKS-RAW-VOLUME        PIC S9(13)V9(02).
006040         04  WKS-RAW-MONTO         PIC S9(13)V9(02).
006050         04  WKS-RAW-ADJCLOSE      PIC S9(07)V9(04).
006060
006070*   SERIE YA NORMALIZADA QUE SE REGRESA A CSIEX001 (CSISER1)
006080     COPY CSISER1.
006090
006100*   INDICADOR DE RESULTADO Y MENSAJE DE ERROR PARA EL LLAMADOR
006110 01  WKS-NORMALIZACION-OK          PIC 9(01).
006120 01  WKS-NORM-MENSAJE-ERROR        PIC X(60).
006130
006140******************************************************************
006150 PROCEDURE DIVISION USING WKS-CALENDARIO-CONTROL
006160                           WKS-CALENDARIO-TABLA
006170                           WKS-SERIE-RAW-CONTROL
006180                           WKS-SERIE-RAW-TABLA
006190                           WKS-SERIE-CONTROL
006200                           WKS-SERIE-TABLA
006210                           WKS-NORMALIZACION-OK
006220                           WKS-NORM-MENSAJE-ERROR.
006230******************************************************************
006240*               S E C C I O N    P R I N C I P A L
006250******************************************************************
006260 000-MAIN SECTION.
006270     MOVE 1      TO WKS-NORMALIZACION-OK
006280     MOVE SPACES TO WKS-NORM-MENSAJE-ERROR
006290     IF WKS-SERIE-RAW-LONG = 0
006300*        SERIE VACIA: SE DEJA PASAR SIN CAMBIOS (REGLA DE
006310*        ENTRADA VACIA), NO ES UN ERROR
006320        MOVE 0 TO WKS-SERIE-LONG
006330     ELSE
006340        IF WKS-CALENDARIO-LONG = 0
006350           MOVE 0 TO WKS-NORMALIZACION-OK
006360           MOVE "NO HAY CALENDARIO BURSATIL CARGADO"
006370                TO WKS-NORM-MENSAJE-ERROR
006380        ELSE
006390           PERFORM 310-ELIMINAR-DUPLICADOS-FECHA
006400           PERFORM 295-LOCALIZAR-RANGO-FECHAS                    GSOL1003
006410           PERFORM 300-REINDEXAR-CALENDARIO
006420           PERFORM 320-VALIDAR-VOLUMEN
006430           PERFORM 330-CORREGIR-ESCALA
006440           PERFORM 340-CALCULAR-VARIACION
006450*           EL VOLUMEN INVALIDO SE VUELVE A DEPURAR AQUI PORQUE   GSOL1002
006460*           LA VARIACION RECIEN CALCULADA (340) TAMBIEN DEBE      GSOL1002
006470*           QUEDAR EN BLANCO CUANDO EL VOLUMEN NO ES VALIDO       GSOL1002
006480           PERFORM 320-VALIDAR-VOLUMEN                            GSOL1002
006490           PERFORM 350-CALCULAR-FACTOR-AJUSTE
006500           PERFORM 360-REESCALAR-PRIMER-CIERRE
006510           IF WKS-SW-DIAGNOSTICO-ON
006520              PERFORM 370-DIAGNOSTICO-CIERRE
006530           END-IF
006540        END-IF
006550     END-IF
006560     GOBACK.
006570 000-MAIN-E. EXIT.
006580
006590******************************************************************
006600*   310 - DEPURA FECHAS DUPLICADAS DE LA SERIE CRUDA, CONSERVA   *
006610*   EL PRIMER REGISTRO DE CADA FECHA REPETIDA (LA SERIE VIENE    *
006620*   ORDENADA ASCENDENTE PORQUE SE LEYO DEL MAESTRO INDEXADO)     *
006630******************************************************************
006640 310-ELIMINAR-DUPLICADOS-FECHA SECTION.                           SIS02981
006650     MOVE 0 TO WKS-DEDUPE-LONG
006660     PERFORM 311-COMPACTAR-UN-RENGLON
006670         VARYING WKS-R FROM 1 BY 1
006680         UNTIL WKS-R > WKS-SERIE-RAW-LONG
006690     MOVE WKS-DEDUPE-LONG TO WKS-SERIE-RAW-LONG.
006700 310-ELIMINAR-DUPLICADOS-FECHA-E. EXIT.
006710
006720 311-COMPACTAR-UN-RENGLON SECTION.
006730     IF WKS-DEDUPE-LONG = 0
006740        OR WKS-RAW-TRADE-DT (WKS-R) NOT =
006750           WKS-RAW-TRADE-DT (WKS-DEDUPE-LONG)
006760        ADD 1 TO WKS-DEDUPE-LONG
006770        IF WKS-DEDUPE-LONG NOT = WKS-R
006780           MOVE WKS-RAW-DATOS (WKS-R)
006790             TO WKS-RAW-DATOS (WKS-DEDUPE-LONG)
006800        END-IF
006810     END-IF.
006820 311-COMPACTAR-UN-RENGLON-E. EXIT.
006830
006840 *****************************************************************GSOL1003
006850 *   295 - LOCALIZA EN EL CALENDARIO BURSATIL EL PRIMER Y ULTIMO *GSOL1003
006860 *   RENGLON QUE CAEN DENTRO DE LA VENTANA REAL DE LA SERIE CRUDA*GSOL1003
006870 *   (YA DEPURADA DE DUPLICADOS, ORDENADA ASCENDENTE). ANTES SE  *GSOL1003
006880 *   RECORRIA TODO EL CALENDARIO EN 300-REINDEXAR-CALENDARIO AUN *GSOL1003
006890 *   CUANDO LA EMISORA SOLO TRAE UNOS CUANTOS MESES DE HISTORIA  *GSOL1003
006900 *   (SPEC NORMALIZACION PASO 3). TICKET SIS-07241               *GSOL1003
006910 *****************************************************************GSOL1003
006920 295-LOCALIZAR-RANGO-FECHAS SECTION.                              GSOL1003
006930     MOVE WKS-RAW-TRADE-DT (1)      TO WKS-RAW-FECHA-MIN          GSOL1003
006940     MOVE WKS-RAW-TRADE-DT (WKS-SERIE-RAW-LONG)                   GSOL1003
006950         TO WKS-RAW-FECHA-MAX                                     GSOL1003
006960     MOVE 0 TO WKS-CAL-INICIO                                     GSOL1003
006970     MOVE 0 TO WKS-CAL-FIN                                        GSOL1003
006980     PERFORM 296-BUSCAR-UNA-FECHA-RANGO                           GSOL1003
006990         VARYING WKS-C FROM 1 BY 1                                GSOL1003
007000         UNTIL WKS-C > WKS-CALENDARIO-LONG                        GSOL1003
007010     IF WKS-CAL-INICIO = 0                                        GSOL1003
007020        MOVE 1                    TO WKS-CAL-INICIO               GSOL1003
007030        MOVE WKS-CALENDARIO-LONG  TO WKS-CAL-FIN                  GSOL1003
007040     END-IF.                                                      GSOL1003
007050 295-LOCALIZAR-RANGO-FECHAS-E. EXIT.                              GSOL1003
007060                                                                  
007070 296-BUSCAR-UNA-FECHA-RANGO SECTION.                              GSOL1003
007080     PERFORM 302-CONVERTIR-FECHA-CAL-NUM                          GSOL1003
007090     IF WKS-CAL-FECHA-NUM NOT LESS THAN WKS-RAW-FECHA-MIN         GSOL1003
007100        AND WKS-CAL-FECHA-NUM NOT GREATER THAN WKS-RAW-FECHA-MAX  GSOL1003
007110        IF WKS-CAL-INICIO = 0                                     GSOL1003
007120           MOVE WKS-C TO WKS-CAL-INICIO                           GSOL1003
007130        END-IF                                                    GSOL1003
007140        MOVE WKS-C TO WKS-CAL-FIN                                 GSOL1003
007150     END-IF.                                                      GSOL1003
007160 296-BUSCAR-UNA-FECHA-RANGO-E. EXIT.                              GSOL1003
007170                                                                  
007180******************************************************************
007190*   300 - REINDEXA LA SERIE CRUDA (YA SIN FECHAS DUPLICADAS) AL  *
007200*   CALENDARIO BURSATIL COMPLETO. FECHAS DEL CALENDARIO SIN      *
007210*   REGISTRO EN LA SERIE QUEDAN MARCADAS SIN DATO. RANGO YA      *GSOL1003
007220*   ACOTADO POR 295-LOCALIZAR-RANGO-FECHAS                      *GSOL1003
007230******************************************************************
007240 300-REINDEXAR-CALENDARIO SECTION.
007250     MOVE 0 TO WKS-SERIE-LONG
007260     MOVE 1 TO WKS-PTR-RAW
007270     PERFORM 301-REINDEXAR-UNA-FECHA
007280         VARYING WKS-C FROM WKS-CAL-INICIO BY 1                 GSOL1003
007290         UNTIL WKS-C > WKS-CAL-FIN.                             GSOL1003
007300 300-REINDEXAR-CALENDARIO-E. EXIT.
007310
007320 301-REINDEXAR-UNA-FECHA SECTION.
007330     IF WKS-SERIE-LONG NOT < WKS-SERIE-LIMITE                     GSOL1002
007340        GO TO 301-REINDEXAR-UNA-FECHA-E                           GSOL1002
007350     END-IF                                                       GSOL1002
007360     ADD 1 TO WKS-SERIE-LONG
007370     MOVE WKS-CAL-FECHA (WKS-C) TO SER-FECHA (WKS-SERIE-LONG)
007380     PERFORM 302-CONVERTIR-FECHA-CAL-NUM
007390     PERFORM 303-AVANZAR-PUNTERO-RAW
007400         UNTIL WKS-PTR-RAW > WKS-SERIE-RAW-LONG
007410            OR WKS-RAW-TRADE-DT (WKS-PTR-RAW) NOT LESS THAN
007420               WKS-CAL-FECHA-NUM
007430     IF WKS-PTR-RAW <= WKS-SERIE-RAW-LONG
007440        AND WKS-RAW-TRADE-DT (WKS-PTR-RAW) = WKS-CAL-FECHA-NUM
007450        MOVE 1 TO SER-TIENE-DATO      (WKS-SERIE-LONG)
007460        MOVE WKS-RAW-OPEN    (WKS-PTR-RAW)
007470                             TO SER-OPEN  (WKS-SERIE-LONG)
007480        MOVE WKS-RAW-HIGH    (WKS-PTR-RAW)
007490                             TO SER-HIGH  (WKS-SERIE-LONG)
007500        MOVE WKS-RAW-LOW     (WKS-PTR-RAW)
007510                             TO SER-LOW   (WKS-SERIE-LONG)
007520        MOVE WKS-RAW-CLOSE   (WKS-PTR-RAW)
007530                             TO SER-CLOSE (WKS-SERIE-LONG)
007540        MOVE WKS-RAW-VOLUME  (WKS-PTR-RAW)
007550                             TO SER-VOLUMEN (WKS-SERIE-LONG)
007560        MOVE WKS-RAW-MONTO   (WKS-PTR-RAW)
007570                             TO SER-MONTO   (WKS-SERIE-LONG)
007580        MOVE WKS-RAW-ADJCLOSE (WKS-PTR-RAW)
007590                             TO SER-CIERRE-AJUSTADO
007600                                (WKS-SERIE-LONG)
007610        MOVE 1               TO SER-VOLUMEN-VALIDO
007620                                 (WKS-SERIE-LONG)
007630        ADD 1 TO WKS-PTR-RAW
007640     ELSE
007650        MOVE 0     TO SER-TIENE-DATO      (WKS-SERIE-LONG)
007660        MOVE 0     TO SER-VOLUMEN-VALIDO  (WKS-SERIE-LONG)
007670        MOVE ZEROS TO SER-OPEN  (WKS-SERIE-LONG)
007680                      SER-HIGH  (WKS-SERIE-LONG)
007690                      SER-LOW   (WKS-SERIE-LONG)
007700                      SER-CLOSE (WKS-SERIE-LONG)
007710                      SER-VOLUMEN (WKS-SERIE-LONG)
007720                      SER-MONTO   (WKS-SERIE-LONG)
007730                      SER-CIERRE-AJUSTADO (WKS-SERIE-LONG)
007740     END-IF
007750     MOVE ZEROS TO SER-VARIACION (WKS-SERIE-LONG)
007760     MOVE ZEROS TO SER-FACTOR    (WKS-SERIE-LONG).
007770 301-REINDEXAR-UNA-FECHA-E. EXIT.
007780
007790 302-CONVERTIR-FECHA-CAL-NUM SECTION.
007800     MOVE WKS-CAL-FECHA (WKS-C) (1:4) TO WKS-CFN-ANIO
007810     MOVE WKS-CAL-FECHA (WKS-C) (6:2) TO WKS-CFN-MES
007820     MOVE WKS-CAL-FECHA (WKS-C) (9:2) TO WKS-CFN-DIA.
007830 302-CONVERTIR-FECHA-CAL-NUM-E. EXIT.
007840
007850 303-AVANZAR-PUNTERO-RAW SECTION.
007860     ADD 1 TO WKS-PTR-RAW.
007870 303-AVANZAR-PUNTERO-RAW-E. EXIT.
007880
007890******************************************************************
007900*   320 - REGISTROS CON VOLUMEN EN CERO, NEGATIVO O SIN DATO SE  *
007910*   MARCAN COMPLETAMENTE SIN DATO (TODOS LOS CAMPOS NUMERICOS    *
007920*   QUEDAN EN BLANCO AL MOMENTO DE ESCRIBIR LA SALIDA)           *
007930******************************************************************
007940 320-VALIDAR-VOLUMEN SECTION.
007950     PERFORM 321-VALIDAR-UN-VOLUMEN
007960         VARYING WKS-J FROM 1 BY 1
007970         UNTIL WKS-J > WKS-SERIE-LONG.
007980 320-VALIDAR-VOLUMEN-E. EXIT.
007990
008000 321-VALIDAR-UN-VOLUMEN SECTION.
008010     IF NOT SER-CON-DATO (WKS-J)
008020        OR SER-VOLUMEN (WKS-J) <= 0
008030        ADD 1 TO WKS-CONT-VOL-INVALIDO                            GSOL1002
008040        MOVE 0     TO SER-TIENE-DATO     (WKS-J)
008050        MOVE 0     TO SER-VOLUMEN-VALIDO (WKS-J)
008060        MOVE ZEROS TO SER-OPEN  (WKS-J) SER-HIGH (WKS-J)
008070                      SER-LOW   (WKS-J) SER-CLOSE (WKS-J)
008080                      SER-VOLUMEN (WKS-J) SER-MONTO (WKS-J)
008090                      SER-CIERRE-AJUSTADO (WKS-J)                 GSOL1002
008100*        LA VARIACION SE VUELVE A DEJAR EN BLANCO CUANDO ESTA     GSOL1002
008110*        RUTINA SE INVOCA POR SEGUNDA VEZ, YA CON VARIACION       GSOL1002
008120*        CALCULADA (VER 000-MAIN)                                 GSOL1002
008130                      SER-VARIACION (WKS-J)                       GSOL1002
008140     END-IF.
008150 321-VALIDAR-UN-VOLUMEN-E. EXIT.
008160
008170******************************************************************
008180*   330 - CORRIGE RENGLONES CUYO PRECIO SE INFLO POR UN ERROR DE *
008190*   ESCALA DE 100 VECES EN LA FUENTE. SE DETECTA CUANDO LA       *
008200*   VARIACION CONTRA EL CIERRE ANTERIOR ESTA ENTRE 89 Y 111      *
008210*   (ES DECIR, EL PRECIO SALTO APROXIMADAMENTE 100 VECES)        *
008220******************************************************************
008230 330-CORREGIR-ESCALA SECTION.                                     SIS04893
008240     MOVE 0 TO WKS-ESCALA-ITER
008250*        EL SWITCH NO SE REINICIA SOLO ENTRE LLAMADAS (ESTE     GSOL1003
008260*        PROGRAMA NO ES INITIAL); SIN ESTE MOVE, LA PRIMERA      GSOL1003
008270*        PASADA DE CADA EMISORA PODIA HEREDAR EL SWITCH EN 0     GSOL1003
008280*        DEJADO POR LA EMISORA ANTERIOR Y NUNCA EJECUTABA        GSOL1003
008290*        331-CORREGIR-UNA-PASADA. TICKET SIS-07241               GSOL1003
008300     MOVE 1 TO WKS-ESCALA-SW                                     GSOL1003
008310     PERFORM 340-CALCULAR-VARIACION
008320     PERFORM 331-CORREGIR-UNA-PASADA
008330         UNTIL WKS-ESCALA-SW = 0 OR WKS-ESCALA-ITER > 10
008340     IF WKS-ESCALA-ITER > 10
008350        DISPLAY "ADVERTENCIA CSINM001: LIMITE DE 10 PASADAS "
008360                "DE CORRECCION DE ESCALA ALCANZADO, LA SERIE "
008370                "PUEDE SEGUIR ANORMAL" UPON CONSOLE
008380     END-IF.
008390 330-CORREGIR-ESCALA-E. EXIT.
008400
008410 331-CORREGIR-UNA-PASADA SECTION.                                 SIS05340
008420     ADD 1 TO WKS-ESCALA-ITER
008430     MOVE 0 TO WKS-ESCALA-SW
008440     PERFORM 332-CORREGIR-UN-RENGLON
008450         VARYING WKS-J FROM 1 BY 1
008460         UNTIL WKS-J > WKS-SERIE-LONG
008470     IF WKS-ESCALA-SW = 1
008480        PERFORM 340-CALCULAR-VARIACION
008490     END-IF.
008500 331-CORREGIR-UNA-PASADA-E. EXIT.
008510
008520 332-CORREGIR-UN-RENGLON SECTION.
008530     IF SER-CON-DATO (WKS-J)
008540        AND SER-VARIACION (WKS-J) NOT LESS THAN 89
008550        AND SER-VARIACION (WKS-J) NOT GREATER THAN 111
008560        DIVIDE SER-HIGH  (WKS-J) BY 100 GIVING SER-HIGH  (WKS-J)
008570        DIVIDE SER-CLOSE (WKS-J) BY 100 GIVING SER-CLOSE (WKS-J)
008580        DIVIDE SER-LOW   (WKS-J) BY 100 GIVING SER-LOW   (WKS-J)
008590        DIVIDE SER-OPEN  (WKS-J) BY 100 GIVING SER-OPEN  (WKS-J)
008600        DIVIDE SER-CIERRE-AJUSTADO (WKS-J) BY 100
008610            GIVING SER-CIERRE-AJUSTADO (WKS-J)
008620        MOVE 1 TO WKS-ESCALA-SW
008630     END-IF.
008640 332-CORREGIR-UN-RENGLON-E. EXIT.
008650
008660******************************************************************
008670*   340 - VARIACION DIARIA CONTRA EL ULTIMO CIERRE CONOCIDO      *
008680*   (SE ARRASTRA EL ULTIMO CIERRE VALIDO SOBRE LOS RENGLONES     *
008690*   SIN DATO ANTES DE CALCULAR EL COCIENTE)                      *
008700******************************************************************
008710 340-CALCULAR-VARIACION SECTION.
008720     MOVE 0 TO WKS-TIENE-ULTIMO-SW
008730     MOVE 0 TO WKS-ULTIMO-CIERRE
008740     PERFORM 341-CALCULAR-UNA-VARIACION
008750         VARYING WKS-J FROM 1 BY 1
008760         UNTIL WKS-J > WKS-SERIE-LONG.
008770 340-CALCULAR-VARIACION-E. EXIT.
008780
008790 341-CALCULAR-UNA-VARIACION SECTION.
008800     IF WKS-TIENE-ULTIMO-SW = 1 AND WKS-ULTIMO-CIERRE NOT = 0
008810        AND SER-CON-DATO (WKS-J)
008820        COMPUTE SER-VARIACION (WKS-J) ROUNDED =
008830                (SER-CLOSE (WKS-J) / WKS-ULTIMO-CIERRE) - 1
008840     ELSE
008850        MOVE 0 TO SER-VARIACION (WKS-J)
008860     END-IF
008870     IF SER-CON-DATO (WKS-J)
008880        MOVE SER-CLOSE (WKS-J) TO WKS-ULTIMO-CIERRE
008890        MOVE 1                TO WKS-TIENE-ULTIMO-SW
008900     END-IF.
008910 341-CALCULAR-UNA-VARIACION-E. EXIT.
008920
008930******************************************************************
008940*   350 - FACTOR DE AJUSTE = CIERRE AJUSTADO / CIERRE, ARRASTRADO*
008950*   SOBRE RENGLONES SIN DATO. SI NUNCA HUBO CIERRE AJUSTADO EN   *
008960*   TODA LA SERIE, EL FACTOR ES 1 PARA TODOS LOS RENGLONES       *
008970******************************************************************
008980 350-CALCULAR-FACTOR-AJUSTE SECTION.                              SIS06655
008990     MOVE 0 TO WKS-HAY-ADJCLOSE-SW
009000     PERFORM 352-VERIFICAR-ADJCLOSE
009010         VARYING WKS-J FROM 1 BY 1
009020         UNTIL WKS-J > WKS-SERIE-LONG
009030     MOVE 1 TO WKS-ULTIMO-FACTOR
009040     PERFORM 351-CALCULAR-UN-FACTOR
009050         VARYING WKS-J FROM 1 BY 1
009060         UNTIL WKS-J > WKS-SERIE-LONG
009070     PERFORM 353-APLICAR-UN-FACTOR
009080         VARYING WKS-J FROM 1 BY 1
009090         UNTIL WKS-J > WKS-SERIE-LONG.
009100 350-CALCULAR-FACTOR-AJUSTE-E. EXIT.
009110
009120 351-CALCULAR-UN-FACTOR SECTION.
009130     IF WKS-HAY-ADJCLOSE-SW = 0
009140        MOVE 1 TO SER-FACTOR (WKS-J)
009150     ELSE
009160        IF SER-CON-DATO (WKS-J) AND SER-CLOSE (WKS-J) NOT = 0
009170           COMPUTE WKS-ULTIMO-FACTOR ROUNDED =
009180                   SER-CIERRE-AJUSTADO (WKS-J) / SER-CLOSE (WKS-J)
009190        END-IF
009200        MOVE WKS-ULTIMO-FACTOR TO SER-FACTOR (WKS-J)
009210     END-IF.
009220 351-CALCULAR-UN-FACTOR-E. EXIT.
009230
009240 352-VERIFICAR-ADJCLOSE SECTION.                                  GSOL1102
009250     IF SER-CON-DATO (WKS-J)
009260        AND SER-CIERRE-AJUSTADO (WKS-J) NOT = 0
009270        MOVE 1 TO WKS-HAY-ADJCLOSE-SW
009280     END-IF.
009290 352-VERIFICAR-ADJCLOSE-E. EXIT.
009300
009310 353-APLICAR-UN-FACTOR SECTION.
009320     IF SER-CON-DATO (WKS-J)
009330        COMPUTE SER-OPEN  (WKS-J) ROUNDED =
009340                SER-OPEN  (WKS-J) * SER-FACTOR (WKS-J)
009350        COMPUTE SER-HIGH  (WKS-J) ROUNDED =
009360                SER-HIGH  (WKS-J) * SER-FACTOR (WKS-J)
009370        COMPUTE SER-LOW   (WKS-J) ROUNDED =
009380                SER-LOW   (WKS-J) * SER-FACTOR (WKS-J)
009390        COMPUTE SER-CLOSE (WKS-J) ROUNDED =
009400                SER-CLOSE (WKS-J) * SER-FACTOR (WKS-J)
009410        IF SER-FACTOR (WKS-J) NOT = 0
009420           COMPUTE SER-VOLUMEN (WKS-J) ROUNDED =
009430                   SER-VOLUMEN (WKS-J) / SER-FACTOR (WKS-J)
009440        END-IF
009450     END-IF.
009460 353-APLICAR-UN-FACTOR-E. EXIT.
009470
009480******************************************************************
009490*   360 - REESCALA TODA LA SERIE DIVIDIENDO ENTRE EL PRIMER      *
009500*   CIERRE VALIDO (YA AJUSTADO), SALVO SIMBOLO, CIERRE AJUSTADO  *
009510*   Y VARIACION, QUE QUEDAN TAL CUAL. EL VOLUMEN SE MULTIPLICA   *
009520*   EN LUGAR DE DIVIDIRSE                                        *
009530******************************************************************
009540 360-REESCALAR-PRIMER-CIERRE SECTION.                             SIS06655
009550     MOVE 0 TO WKS-PRIMER-CIERRE-SW
009560     MOVE 0 TO WKS-PRIMER-CIERRE
009570     PERFORM 361-BUSCAR-PRIMER-CIERRE
009580         VARYING WKS-J FROM 1 BY 1
009590         UNTIL WKS-J > WKS-SERIE-LONG OR WKS-PRIMER-CIERRE-SW = 1
009600     IF WKS-PRIMER-CIERRE-SW = 1 AND WKS-PRIMER-CIERRE NOT = 0
009610        PERFORM 362-REESCALAR-UN-RENGLON
009620            VARYING WKS-J FROM 1 BY 1
009630            UNTIL WKS-J > WKS-SERIE-LONG
009640     END-IF.
009650 360-REESCALAR-PRIMER-CIERRE-E. EXIT.
009660
009670 361-BUSCAR-PRIMER-CIERRE SECTION.
009680     IF SER-CON-DATO (WKS-J)
009690        MOVE SER-CLOSE (WKS-J) TO WKS-PRIMER-CIERRE
009700        MOVE 1                 TO WKS-PRIMER-CIERRE-SW
009710     END-IF.
009720 361-BUSCAR-PRIMER-CIERRE-E. EXIT.
009730
009740 362-REESCALAR-UN-RENGLON SECTION.
009750     IF SER-CON-DATO (WKS-J)
009760        COMPUTE SER-VOLUMEN (WKS-J) ROUNDED =
009770                SER-VOLUMEN (WKS-J) * WKS-PRIMER-CIERRE
009780        COMPUTE SER-OPEN  (WKS-J) ROUNDED =
009790                SER-OPEN  (WKS-J) / WKS-PRIMER-CIERRE
009800        COMPUTE SER-HIGH  (WKS-J) ROUNDED =
009810                SER-HIGH  (WKS-J) / WKS-PRIMER-CIERRE
009820        COMPUTE SER-LOW   (WKS-J) ROUNDED =
009830                SER-LOW   (WKS-J) / WKS-PRIMER-CIERRE
009840        COMPUTE SER-CLOSE (WKS-J) ROUNDED =
009850                SER-CLOSE (WKS-J) / WKS-PRIMER-CIERRE
009860        COMPUTE SER-MONTO (WKS-J) ROUNDED =
009870                SER-MONTO (WKS-J) / WKS-PRIMER-CIERRE
009880        COMPUTE SER-FACTOR (WKS-J) ROUNDED =
009890                SER-FACTOR (WKS-J) / WKS-PRIMER-CIERRE
009900     END-IF.
009910 362-REESCALAR-UN-RENGLON-E. EXIT.
009920
009930******************************************************************
009940*   370 - RENGLON DE DIAGNOSTICO OPCIONAL (UPSI/SWITCH-2 ACTIVO  *
009950*   POR JCL) CON EL PRIMER CIERRE USADO PARA EL REESCALAMIENTO,  *
009960*   UTIL PARA CUADRAR MANUALMENTE UNA EMISORA CON EL ANALISTA    *
009970******************************************************************
009980 370-DIAGNOSTICO-CIERRE SECTION.                                  GSOL0909
009990     DISPLAY "*** DIAG CSINM001 PRIMER-CIERRE ENTERO="
010000             WKS-PC-ENTERO " DECIMAL=" WKS-PC-DECIMAL " ***"
010010             UPON CONSOLE.
010020 370-DIAGNOSTICO-CIERRE-E. EXIT.
