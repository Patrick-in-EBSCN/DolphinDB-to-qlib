000100 ******************************************************************
000200* COPYBOOK    : CSIFLD1                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE CODIGOS FALLIDOS. SE       *
000500*             : GRABA UN RENGLON DE TEXTO POR CADA SIMBOLO QUE   *
000600*             : NO PUDO SER EXTRAIDO O NORMALIZADO EN LA CORRIDA *
000700* PROGRAMA(S) : CSIEX001                                         *
000800* ARCHIVO     : CSIFALL                                          *
000900 ******************************************************************
001000*   16/10/1996 PEDR  CREACION LAYOUT DE CODIGOS FALLIDOS         *
001100*   15/02/2010 GSOL  SE REEMPLAZA EL LAYOUT DE ANCHO FIJO        *
001200*                    SEPARADO POR COMA POR UN SOLO RENGLON DE    *
001300*                    TEXTO "ORIGEN -> FORMATEADO | ERROR |       *
001400*                    FECHA-HORA" ARMADO POR STRING, PARA QUE     *
001500*                    COINCIDA CON EL FORMATO QUE ESPERA EL       *
001600*                    PROVEEDOR. TICKET SIS-07255                 *
001700 ******************************************************************
001800 01  REG-CSIFLD1.                                                 
001900     05  FALL-LINEA                    PIC X(120).                
002000     05  FILLER                        PIC X(10).                 
