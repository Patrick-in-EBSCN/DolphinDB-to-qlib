000100******************************************************************
000200* COPYBOOK    : CSICODF                                          *
000300* APLICACION  : MERCADO DE VALORES / INDICE CSI300               *
000400* DESCRIPCION : TABLA DE TRABAJO EN MEMORIA CON EL CATALOGO DE   *
000500*             : SIMBOLOS YA REFORMATEADOS Y DEPURADOS DE         *
000600*             : DUPLICADOS (VER PARRAFO 120-INSERTAR-CODIGO-     *
000700*             : TABLA). SE RECORRE CON SEARCH SECUENCIAL AL      *
000800*             : MOMENTO DE VALIDAR SI EL SIMBOLO YA EXISTE       *
000900* PROGRAMA(S) : CSIEX001, CSIAN001                               *
001000******************************************************************
001100*   22/07/1992 PEDR  CREACION TABLA CATALOGO EN MEMORIA          *
001200*   14/02/1996 JLMV  SE AMPLIA LIMITE DE TABLA A 2000 EMISORAS   *
001300******************************************************************
001310*        LIMITE DE LA TABLA, EN CONCORDANCIA CON EL OCCURS DE     GSOL1002
001320*        WKS-CATALOGO-TABLA. SE USA PARA NO REBASAR LA TABLA      GSOL1002
001330*        AL INSERTAR UN SIMBOLO NUEVO                             GSOL1002
001340 77  WKS-CATALOGO-LIMITE           PIC 9(04) COMP VALUE 2000.     GSOL1002
001400 01  WKS-CATALOGO-CONTROL.
001500     05  WKS-CATALOGO-LONG             PIC 9(04) COMP VALUE ZERO.
001600     05  FILLER                        PIC X(06).
001700 01  WKS-CATALOGO-TABLA.
001800     05  WKS-CATALOGO-DATOS OCCURS 0 TO 2000 TIMES                JLMV9602
001900             DEPENDING ON WKS-CATALOGO-LONG
002000             INDEXED BY WKS-K.
002100*        SIMBOLO YA REFORMATEADO AL ESTILO BOLSA (REST.PREFIJO)  *
002200         10  WKS-CAT-SIMBOLO-FMT       PIC X(10).
002300*        SIMBOLO ORIGINAL TAL COMO VINO DEL ARCHIVO DE ENTRADA  *
002400         10  WKS-CAT-SIMBOLO-ORIG      PIC X(10).
002500*        FECHA INICIAL Y FINAL DE LA VENTANA A EXTRAER PARA     *
002600*        ESTE SIMBOLO EN FORMATO AAAA-MM-DD                     *
002700         10  WKS-CAT-FECHA-INICIO      PIC X(10).
002800         10  WKS-CAT-FECHA-FIN         PIC X(10).
002900         10  FILLER                    PIC X(04).
